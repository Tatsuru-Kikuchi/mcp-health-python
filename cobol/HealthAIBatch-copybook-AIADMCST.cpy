000100******************************************************************
000200* AIADMCST    -  PER-HOSPITAL ADMINISTRATIVE COST/EFFICIENCY     *
000300*               RECORD LAYOUT, UP TO 500 SAMPLED HOSPITALS       *
000400*               FILE ADMCOST (admin_costs.dat)                  *
000500******************************************************************
000600* SOURCE:   HOSPITAL ADMINISTRATIVE COST SAMPLING SURVEY         *
000700* BUILT BY: AIDATGEN WHEN THE SURVEY EXTRACT IS NOT SUPPLIED     *
000800******************************************************************
000900 01  ADMCST-RECORD-WS.
001000     05  AC-HOSPITAL-ID              PIC 9(4).
001100     05  AC-SIZE-CAT                 PIC X(6).
001200         88  AC-SMALL-HOSP   VALUE "SMALL ".
001300         88  AC-MEDIUM-HOSP  VALUE "MEDIUM".
001400         88  AC-LARGE-HOSP   VALUE "LARGE ".
001500     05  AC-BED-COUNT                PIC 9(4).
001600     05  AC-ADMIN-PCT                PIC V9(4).
001700     05  AC-HOURS-PER-PATIENT        PIC 9V9(4).
001800     05  AC-PROC-TIME                PIC 9V9(4).
001900     05  AC-ERROR-RATE               PIC V9(4).
002000     05  AC-MONTHLY-PATIENTS         PIC 9(5).
002100     05  AC-ADMIN-STAFF              PIC 9(4).
002200     05  FILLER                      PIC X(10).
002300
002400******************************************************************
002500* IN-CORE TABLE OF SAMPLED HOSPITAL ROWS - LOADED BY AIANLYZE    *
002600* PARAGRAPH 040-LOAD-ADMCST, MAXIMUM 500 ENTRIES                 *
002700******************************************************************
002800 01  ADMCST-TABLE.
002900     05  ADMCST-ROW  OCCURS 500 TIMES INDEXED BY ADMCST-IDX.
003000         10  AC-T-HOSPITAL-ID        PIC 9(4).
003100         10  AC-T-SIZE-CAT           PIC X(6).
003200         10  AC-T-BED-COUNT          PIC 9(4).
003300         10  AC-T-ADMIN-PCT          PIC V9(4).
003400         10  AC-T-HOURS-PER-PATIENT  PIC 9V9(4).
003500         10  AC-T-PROC-TIME          PIC 9V9(4).
003600         10  AC-T-ERROR-RATE         PIC V9(4).
003700         10  AC-T-MONTHLY-PATIENTS   PIC 9(5).
003800         10  AC-T-ADMIN-STAFF        PIC 9(4).
003900         10  FILLER                 PIC X(10).
004000
004100 77  ADMCST-ROW-COUNT                PIC 9(4) COMP VALUE ZERO.
