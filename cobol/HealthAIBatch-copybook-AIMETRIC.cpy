000100******************************************************************
000200* AIMETRIC    -  PRODUCTIVITY METRICS, SAVINGS AND AI FACTOR     *
000300*               WORKING STORAGE - NO ASSOCIATED FILE             *
000400*               SHARED BY AIANLYZE, AICALC AND AISCENAR          *
000500******************************************************************
000600 01  WS-BASELINE-METRICS.
000700     05  BL-ADMIN-HOURS-PER-PT       PIC 9V9(6).
000800     05  BL-PROC-TIME-HOURS          PIC 9V9(6).
000900     05  BL-BILLING-ERROR-RATE       PIC V9(6).
001000     05  BL-PATIENTS-PER-WORKER      PIC 9(3)V9(6).
001100     05  BL-COST-PER-PATIENT         PIC 9(9)V9(2).
001200
001300 01  WS-AI-METRICS.
001400     05  AE-ADMIN-HOURS-PER-PT       PIC 9V9(6).
001500     05  AE-PROC-TIME-HOURS          PIC 9V9(6).
001600     05  AE-BILLING-ERROR-RATE       PIC V9(6).
001700     05  AE-PATIENTS-PER-WORKER      PIC 9(3)V9(6).
001800     05  AE-COST-PER-PATIENT         PIC 9(9)V9(2).
001900
002000******************************************************************
002100* FOUR SAVINGS CATEGORIES PLUS GRAND TOTAL - HELD ALSO AS A      *
002200* 5-ENTRY AMOUNT ARRAY SO 440-WRITE-SAVINGS CAN DRIVE THE        *
002300* CATEGORY NAME TABLE BELOW WITH A SINGLE PERFORM VARYING        *
002400******************************************************************
002500 01  WS-SAVINGS.
002600     05  SV-ADMIN-LABOR-SAVINGS      PIC S9(15).
002700     05  SV-ERROR-COST-SAVINGS       PIC S9(15).
002800     05  SV-ADDITIONAL-REVENUE       PIC S9(15).
002900     05  SV-PROC-EFF-SAVINGS         PIC S9(15).
003000     05  SV-TOTAL-ANNUAL-SAVINGS     PIC S9(15).
003100
003200 01  WS-SAVINGS-ARRAY REDEFINES WS-SAVINGS.
003300     05  SV-AMOUNT                   PIC S9(15) OCCURS 5 TIMES.
003400
003500 01  WS-SAVINGS-CATEGORY-NAMES.
003600     05  FILLER PIC X(20) VALUE "ADMIN LABOR SAVINGS ".
003700     05  FILLER PIC X(20) VALUE "ERROR COST SAVINGS  ".
003800     05  FILLER PIC X(20) VALUE "ADDITIONAL REVENUE  ".
003900     05  FILLER PIC X(20) VALUE "PROC EFFICIENCY SAVE".
004000     05  FILLER PIC X(20) VALUE "TOTAL ANNUAL SAVINGS".
004100 01  WS-SAVINGS-CAT-TABLE REDEFINES WS-SAVINGS-CATEGORY-NAMES.
004200     05  SV-CAT-NAME                 PIC X(20) OCCURS 5 TIMES.
004300
004400******************************************************************
004500* ACTIVE AI-IMPROVEMENT FACTOR SET PASSED TO AICALC - ALSO HELD *
004600* AS A 5-ENTRY ARRAY SO AISCENAR CAN LOAD A ROW STRAIGHT FROM   *
004700* THE SCENARIO FACTOR TABLE IN AIROISCH                         *
004800******************************************************************
004900 01  WS-AI-FACTOR-SET.
005000     05  FC-ADMIN-EFFICIENCY         PIC V9(4).
005100     05  FC-PROC-SPEED               PIC V9(4).
005200     05  FC-ERROR-REDUCTION          PIC V9(4).
005300     05  FC-THROUGHPUT-INCR          PIC V9(4).
005400     05  FC-COST-REDUCTION           PIC V9(4).
005500 01  WS-AI-FACTOR-ARRAY REDEFINES WS-AI-FACTOR-SET.
005600     05  FC-FACTOR                   PIC V9(4) OCCURS 5 TIMES.
005700
005800******************************************************************
005900* STANDARD CONSTANTS USED THROUGHOUT THE ANALYSIS - SEE THE     *
006000* AI PROGRAMME OFFICE'S PUBLISHED ASSUMPTION SHEET, REV 2023-11 *
006100******************************************************************
006200 01  WS-STD-CONSTANTS.
006300     05  CN-ANNUAL-PATIENTS          PIC 9(9)  VALUE 47000000.
006400     05  CN-HOURLY-WAGE              PIC 9(5)  VALUE 3000.
006500     05  CN-ERROR-COST-MULT          PIC 9V9   VALUE 1.5.
006600     05  CN-REVENUE-RECOVERY-PCT     PIC V99   VALUE .70.
006700     05  CN-PROC-STAFF-TIME-PCT      PIC V99   VALUE .10.
006800     05  CN-SAVINGS-GROWTH-PCT       PIC V99   VALUE .05.
