000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  AISCENAR.
000400 AUTHOR. T L WONG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/05/22.
000700 DATE-COMPILED. 08/05/22.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                     *
001100* 08/05/22 TLW REQ 7390  ORIGINAL CODING - FOUR NAMED FACTOR     *
001200*              SETS FROM THE ADOPTION-CURVE STUDY, RE-RUNS THE  *
001300*              AICALC ENGINE ONCE PER SCENARIO                  *
001400* 01/11/23 TLW REQ 7402  COST-REDUCTION FACTOR IS HELD CONSTANT  *
001500*              AT .071 ACROSS ALL FOUR SCENARIOS PER THE STUDY  *
001600*              AUTHORS - DO NOT ADD IT TO THE FACTOR TABLE       *
001700* 05/30/24 RP  REQ 7611  NO LOGIC CHANGE - COMMENT CLEAN UP ONLY *
001800* 02/10/25 RP  REQ 7698  ADDED PARA-NAME TRACE FIELD FOR ABEND   *
001900*              DIAGNOSIS, PER SHOP STANDARD - DROPPED THE UNUSED *
002000*              SPECIAL-NAMES PARAGRAPH, THIS MODULE OPENS NO     *
002100*              PRINTER FILE AND NEVER DID                        *
002200******************************************************************
002300* REMARKS.  RE-RUNS THE PRODUCTIVITY CALCULATION UNDER FOUR      *
002400*           NAMED SETS OF AI IMPROVEMENT FACTORS (CONSERVATIVE,  *
002500*           MODERATE, OPTIMISTIC, AGGRESSIVE) AGAINST THE SAME   *
002600*           BASELINE METRICS THE HOST PROGRAM ALREADY LOADED,    *
002700*           AND RETURNS A FOUR ROW SUMMARY TABLE FOR PRINTING.   *
002800*           CALLED ONCE BY AIANLYZE AFTER THE DEFAULT-FACTOR     *
002900*           RUN HAS COMPLETED.                                  *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  SCN-SUB                      PIC 9(2) COMP.
004300     05  AICALC-RETURN-CD             PIC 9(4) COMP.
004400     05  PARA-NAME                    PIC X(30).
004500
004600 COPY AIMETRIC.
004700 COPY AIROISCH.
004800
004900 LINKAGE SECTION.
005000 01  LS-SCENAR-REC.
005100     05  LS-BASELINE-METRICS.
005200         10  LS-BL-ADMIN-HOURS-PER-PT    PIC 9V9(6).
005300         10  LS-BL-PROC-TIME-HOURS       PIC 9V9(6).
005400         10  LS-BL-BILLING-ERROR-RATE    PIC V9(6).
005500         10  LS-BL-PATIENTS-PER-WORKER   PIC 9(3)V9(6).
005600         10  LS-BL-COST-PER-PATIENT      PIC 9(9)V9(2).
005700     05  LS-UPFRONT-COST                PIC S9(15).
005800     05  LS-ANNUAL-MAINT                PIC S9(15).
005900
006000 01  LS-SCEN-SUMMARY-TABLE.
006100     05  LS-SCEN-SUMMARY-ROW OCCURS 4 TIMES
006200                              INDEXED BY LS-SCSM-IDX.
006300         10  LS-SC-SCEN-NAME             PIC X(12).
006400         10  LS-SC-ANNUAL-SAVINGS        PIC S9(15).
006500         10  LS-SC-TOTAL-ROI-PCT         PIC S9(7)V9(2).
006600         10  LS-SC-PAYBACK-YEAR          PIC 9(2).
006700
006800 01  AISCENAR-RETURN-CD                  PIC 9(4) COMP.
006900
007000 PROCEDURE DIVISION USING LS-SCENAR-REC, LS-SCEN-SUMMARY-TABLE,
007100          AISCENAR-RETURN-CD.
007200
007300     PERFORM 000-HOUSEKEEPING  THRU 000-EXIT.
007400     PERFORM 100-SCENARIO-LOOP THRU 100-EXIT
007500             VARYING SCEN-IDX FROM 1 BY 1 UNTIL SCEN-IDX > 4.
007600
007700     MOVE ZERO TO AISCENAR-RETURN-CD.
007800     GOBACK.
007900
008000******************************************************************
008100* 000-HOUSEKEEPING - LOAD THE FOUR NAMED SCENARIOS FROM THE      *
008200*     AI PROGRAMME OFFICE'S ADOPTION-CURVE STUDY, REV 2024-05.   *
008300*     COST-REDUCTION IS NOT IN THIS TABLE - SEE THE CHANGE LOG.  *
008400******************************************************************
008500 000-HOUSEKEEPING.
008600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
008700     MOVE "CONSERVATIVE" TO SF-SCEN-NAME (1).
008800     MOVE .3000          TO SF-ADMIN-EFFICIENCY (1).
008900     MOVE .5000          TO SF-PROC-SPEED (1).
009000     MOVE .5000          TO SF-ERROR-REDUCTION (1).
009100     MOVE .1500          TO SF-THROUGHPUT-INCR (1).
009200
009300     MOVE "MODERATE    " TO SF-SCEN-NAME (2).
009400     MOVE .4000          TO SF-ADMIN-EFFICIENCY (2).
009500     MOVE .6000          TO SF-PROC-SPEED (2).
009600     MOVE .6500          TO SF-ERROR-REDUCTION (2).
009700     MOVE .2000          TO SF-THROUGHPUT-INCR (2).
009800
009900     MOVE "OPTIMISTIC  " TO SF-SCEN-NAME (3).
010000     MOVE .5200          TO SF-ADMIN-EFFICIENCY (3).
010100     MOVE .7500          TO SF-PROC-SPEED (3).
010200     MOVE .7600          TO SF-ERROR-REDUCTION (3).
010300     MOVE .2400          TO SF-THROUGHPUT-INCR (3).
010400
010500     MOVE "AGGRESSIVE  " TO SF-SCEN-NAME (4).
010600     MOVE .6500          TO SF-ADMIN-EFFICIENCY (4).
010700     MOVE .8500          TO SF-PROC-SPEED (4).
010800     MOVE .8500          TO SF-ERROR-REDUCTION (4).
010900     MOVE .3000          TO SF-THROUGHPUT-INCR (4).
011000
011100     MOVE LS-BL-ADMIN-HOURS-PER-PT  TO BL-ADMIN-HOURS-PER-PT.
011200     MOVE LS-BL-PROC-TIME-HOURS     TO BL-PROC-TIME-HOURS.
011300     MOVE LS-BL-BILLING-ERROR-RATE  TO BL-BILLING-ERROR-RATE.
011400     MOVE LS-BL-PATIENTS-PER-WORKER TO BL-PATIENTS-PER-WORKER.
011500     MOVE LS-BL-COST-PER-PATIENT    TO BL-COST-PER-PATIENT.
011600     MOVE LS-UPFRONT-COST           TO RT-UPFRONT-COST.
011700     MOVE LS-ANNUAL-MAINT           TO RT-ANNUAL-MAINT.
011800 000-EXIT.
011900     EXIT.
012000
012100******************************************************************
012200* 100-SCENARIO-LOOP - ONE AICALC CALL PER NAMED SCENARIO.  THE   *
012300*     COST-REDUCTION FACTOR IS FIXED AT .071 FOR ALL FOUR, PER   *
012400*     THE STUDY - SEE SPEC SECTION "BATCH FLOW - SCENARIOS".     *
012500******************************************************************
012600 100-SCENARIO-LOOP.
012700     MOVE "100-SCENARIO-LOOP" TO PARA-NAME.
012800     MOVE SF-ADMIN-EFFICIENCY (SCEN-IDX) TO FC-ADMIN-EFFICIENCY.
012900     MOVE SF-PROC-SPEED (SCEN-IDX)       TO FC-PROC-SPEED.
013000     MOVE SF-ERROR-REDUCTION (SCEN-IDX)  TO FC-ERROR-REDUCTION.
013100     MOVE SF-THROUGHPUT-INCR (SCEN-IDX)  TO FC-THROUGHPUT-INCR.
013200     MOVE .0710                          TO FC-COST-REDUCTION.
013300
013400     CALL "AICALC" USING WS-BASELINE-METRICS, WS-AI-FACTOR-SET,
013500          WS-AI-METRICS, WS-SAVINGS, WS-ROI-SCHEDULE,
013600          WS-ROI-TOTALS, AICALC-RETURN-CD.
013700
013800     MOVE SF-SCEN-NAME (SCEN-IDX)
013900                       TO SC-SCEN-NAME (SCEN-IDX).
014000     MOVE SV-TOTAL-ANNUAL-SAVINGS
014100                       TO SC-ANNUAL-SAVINGS (SCEN-IDX).
014200     MOVE RT-TOTAL-ROI-PCT
014300                       TO SC-TOTAL-ROI-PCT (SCEN-IDX).
014400     MOVE RT-PAYBACK-YEAR
014500                       TO SC-PAYBACK-YEAR (SCEN-IDX).
014600
014700     MOVE SC-SCEN-NAME (SCEN-IDX)
014800                  TO LS-SC-SCEN-NAME (SCEN-IDX).
014900     MOVE SC-ANNUAL-SAVINGS (SCEN-IDX)
015000                  TO LS-SC-ANNUAL-SAVINGS (SCEN-IDX).
015100     MOVE SC-TOTAL-ROI-PCT (SCEN-IDX)
015200                  TO LS-SC-TOTAL-ROI-PCT (SCEN-IDX).
015300     MOVE SC-PAYBACK-YEAR (SCEN-IDX)
015400                  TO LS-SC-PAYBACK-YEAR (SCEN-IDX).
015500 100-EXIT.
015600     EXIT.
