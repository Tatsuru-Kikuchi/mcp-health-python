000100******************************************************************
000200* AIMEDEXP    -  NATIONAL MEDICAL EXPENDITURE RECORD LAYOUT      *
000300*               ONE ROW PER CALENDAR YEAR, YEAR ORDER, KEYLESS   *
000400*               FILE MEDEXP (medical_expenditure.dat), 5 ROWS    *
000500******************************************************************
000600* SOURCE:   MINISTRY OF HEALTH NATIONAL EXPENDITURE EXTRACT      *
000700* BUILT BY: AIDATGEN WHEN THE EXTRACT IS NOT SUPPLIED            *
000800******************************************************************
000900 01  MEDEXP-RECORD-WS.
001000     05  ME-YEAR                     PIC 9(4).
001100     05  ME-TOTAL-EXP                PIC 9(15).
001200     05  ME-ADMIN-EXP                PIC 9(15).
001300     05  ME-CLINICAL-EXP             PIC 9(15).
001400     05  ME-ERROR-COSTS              PIC 9(15).
001500     05  ME-OTHER-COSTS              PIC 9(15).
001600     05  FILLER                      PIC X(15).
001700
001800******************************************************************
001900* IN-CORE TABLE OF ALL EXPENDITURE ROWS - LOADED BY AIANLYZE     *
002000* PARAGRAPH 020-LOAD-MEDEXP, UP TO 5 YEARS                      *
002100******************************************************************
002200 01  MEDEXP-TABLE.
002300     05  MEDEXP-ROW  OCCURS 5 TIMES INDEXED BY MEDEXP-IDX.
002400         10  ME-T-YEAR               PIC 9(4).
002500         10  ME-T-TOTAL-EXP          PIC 9(15).
002600         10  ME-T-ADMIN-EXP          PIC 9(15).
002700         10  ME-T-CLINICAL-EXP       PIC 9(15).
002800         10  ME-T-ERROR-COSTS        PIC 9(15).
002900         10  ME-T-OTHER-COSTS        PIC 9(15).
003000         10  FILLER                  PIC X(15).
