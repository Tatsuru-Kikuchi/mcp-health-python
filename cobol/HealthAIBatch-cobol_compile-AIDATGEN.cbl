000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  AIDATGEN.
000400 AUTHOR. R PELLINGTON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/97.
000700 DATE-COMPILED. 03/02/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                     *
001100* 03/02/97 RP  REQ 4399  ORIGINAL CODING - SAMPLE DATA BUILDER   *
001200*              FOR THE AI PRODUCTIVITY STUDY, RUN STEP 1 WHEN   *
001300*              THE REAL MHLW EXTRACTS ARE NOT YET LOADED        *
001400* 11/02/98 JS  REQ 4877  Y2K - ME-YEAR AND PV-YEAR ARE FULL 4   *
001500*              DIGIT FIELDS ALREADY, NO CENTURY WINDOW NEEDED   *
001600* 07/19/02 RP  REQ 5188  CORRECTED WF-OTHER-CLINICAL TO FLOOR   *
001700*              AT ZERO WHEN ROUNDING PUSHES THE REMAINDER NEG   *
001800* 04/22/05 TLW REQ 5699  DROPPED THE OLD RANDOM JITTER ROUTINE  *
001900*              USED BY THE PRIOR COVID WORKLOAD MODEL - THE AI  *
002000*              STUDY USES FIXED CENTRAL VALUES ONLY, NO JITTER  *
002100* 08/05/22 TLW REQ 7390  NO LOGIC CHANGE - RECOMPILED UNDER     *
002200*              CURRENT COMPILER RELEASE                        *
002300* 02/10/25 RP  REQ 7698  ADDED PARA-NAME TRACE FIELD FOR ABEND   *
002400*              DIAGNOSIS, PER SHOP STANDARD - SET AT THE TOP OF  *
002500*              EVERY NUMBERED PARAGRAPH, SAME AS DALYUPDT         *
002600******************************************************************
002700* REMARKS.  BUILDS THE FIVE DETERMINISTIC SAMPLE DATASETS USED  *
002800*           BY AIANLYZE WHEN THE REAL MHLW/HOSPITAL EXTRACTS    *
002900*           ARE NOT AVAILABLE FOR THE RUN.  ALL FIVE VALUES ARE *
003000*           FIXED CENTRAL BUSINESS VALUES - NO RANDOM JITTER IS *
003100*           GENERATED BY THIS PROGRAM.  RUN AS JOB STEP 1, AS   *
003200*           A STAND ALONE STEP, AHEAD OF AIANLYZE.              *
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT MEDEXP-FILE
004500     ASSIGN TO UT-S-MEDEXP
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS IS OFCODE.
004800
004900     SELECT WORKFORC-FILE
005000     ASSIGN TO UT-S-WORKFORC
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS IS OFCODE.
005300
005400     SELECT ADMCOST-FILE
005500     ASSIGN TO UT-S-ADMCOST
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900     SELECT PATVOL-FILE
006000     ASSIGN TO UT-S-PATVOL
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT AICOST-FILE
006500     ASSIGN TO UT-S-AICOST
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  MEDEXP-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 94 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS MEDEXP-REC.
007800 01  MEDEXP-REC                      PIC X(94).
007900
008000 FD  WORKFORC-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 57 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS WORKFORC-REC.
008600 01  WORKFORC-REC                    PIC X(57).
008700
008800****** THIS FILE CARRIES THE HOSPITAL ADMIN COST SAMPLE SURVEY
008900****** ONE ROW PER SAMPLED HOSPITAL, UP TO 500 ROWS PER RUN
009000 FD  ADMCOST-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 51 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS ADMCOST-REC.
009600 01  ADMCOST-REC                     PIC X(51).
009700
009800 FD  PATVOL-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 62 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS PATVOL-REC.
010400 01  PATVOL-REC                      PIC X(62).
010500
010600 FD  AICOST-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 96 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS AICOST-REC.
011200 01  AICOST-REC                      PIC X(96).
011300
011400 WORKING-STORAGE SECTION.
011500 01  FILE-STATUS-CODES.
011600     05  OFCODE                      PIC X(2).
011700         88  CODE-WRITE    VALUE SPACES.
011800
011900 COPY AIMEDEXP.
012000 COPY AIWKFORC.
012100 COPY AIADMCST.
012200 COPY AIPATVOL.
012300 COPY AIAICOST.
012400
012500******************************************************************
012600* THE 47 PREFECTURE POPULATION WEIGHTS, TENTHS OF A WEIGHT UNIT, *
012700* HELD AS A PACKED DIGIT STRING AND RE-VIEWED AS A 3-DIGIT TABLE *
012800* BECAUSE MVS SOURCE LIBRARY MEMBERS OF THIS ERA HAD NO BUILT IN *
012900* WAY TO CARRY A 47 ROW VALUE TABLE INITIALISED ELEMENT BY       *
013000* ELEMENT OTHER THAN ONE MOVE STATEMENT PER ROW                  *
013100******************************************************************
013200 01  WF-WEIGHT-LITERALS.
013300     05  FILLER PIC X(47) VALUE
013400         "05201301202301001101902902002007306314009202301".
013500     05  FILLER PIC X(47) VALUE
013600         "10120080080210200370750180140260880550140100060".
013700     05  FILLER PIC X(47) VALUE
013800         "07019028014008010014007051008014018012011016015".
013900 01  WF-WEIGHT-TABLE REDEFINES WF-WEIGHT-LITERALS.
014000     05  WF-WEIGHT-DIGITS            PIC 9(3) OCCURS 47 TIMES.
014100
014200******************************************************************
014300* HOSPITAL SIZE CATEGORY CENTRAL VALUES - SMALL, MEDIUM, LARGE,  *
014400* AS PUBLISHED BY THE AI PROGRAMME OFFICE SAMPLING STUDY         *
014500******************************************************************
014600 01  SZ-CENTRAL-LITERALS.
014700     05  FILLER PIC X(30) VALUE
014800         "224502801820400250161835022014".
014900 01  SZ-CENTRAL-TABLE REDEFINES SZ-CENTRAL-LITERALS.
015000     05  SZ-CENTRAL-ROW OCCURS 3 TIMES.
015100         10  SZ-HOURS                PIC 9V9.
015200         10  SZ-PROC                 PIC 9V9.
015300         10  SZ-ERR-RATE              PIC V9(3).
015400         10  SZ-ADMIN-PCT             PIC V9(3).
015500
015600 01  WS-RUN-DATE-NUM                 PIC 9(6).
015700 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-NUM.
015800     05  WS-RUN-YY                   PIC 9(2).
015900     05  WS-RUN-MM                   PIC 9(2).
016000     05  WS-RUN-DD                   PIC 9(2).
016100
016200 01  COUNTERS-AND-ACCUMULATORS.
016300     05  ROW-SUB                     PIC 9(2) COMP.
016400     05  HOSP-SUB                    PIC 9(3) COMP.
016500     05  SIZE-SUB                    PIC 9(1) COMP.
016600     05  RECORDS-WRITTEN             PIC S9(7) COMP.
016700     05  PARA-NAME                   PIC X(30).
016800
016900 01  MISC-FIELDS.
017000     05  WS-GROWTH-FACTOR             PIC S9(3)V9(6) COMP-3.
017100     05  WS-BASE-WORKERS              PIC S9(9) COMP-3.
017200     05  WS-HOLD-WEIGHT               PIC S9(3)V9 COMP-3.
017300     05  WS-TOTAL-EXP-HOLD            PIC S9(15)V99 COMP-3.
017400     05  WS-BED-COUNT-HOLD            PIC S9(5) COMP-3.
017500     05  WS-SIZE-QUOT                 PIC S9(5) COMP-3.
017600     05  WS-SIZE-REM                  PIC S9(3) COMP-3.
017700
017800 PROCEDURE DIVISION.
017900     PERFORM 000-HOUSEKEEPING      THRU 000-EXIT.
018000     PERFORM 100-BUILD-MEDEXP      THRU 100-EXIT.
018100     PERFORM 200-BUILD-WKFORC      THRU 200-EXIT.
018200     PERFORM 300-BUILD-ADMCST      THRU 300-EXIT.
018300     PERFORM 400-BUILD-PATVOL      THRU 400-EXIT.
018400     PERFORM 500-BUILD-AICOST      THRU 500-EXIT.
018500     PERFORM 900-CLEANUP           THRU 900-EXIT.
018600
018700     MOVE ZERO TO RETURN-CODE.
018800     GOBACK.
018900
019000 000-HOUSEKEEPING.
019100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019200     DISPLAY "******** BEGIN JOB AIDATGEN ********".
019300     ACCEPT WS-RUN-DATE-NUM FROM DATE.
019400     OPEN OUTPUT MEDEXP-FILE.
019500     OPEN OUTPUT WORKFORC-FILE.
019600     OPEN OUTPUT ADMCOST-FILE.
019700     OPEN OUTPUT PATVOL-FILE.
019800     OPEN OUTPUT AICOST-FILE.
019900     MOVE ZERO TO RECORDS-WRITTEN.
020000 000-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400* 100-BUILD-MEDEXP - 2019 THROUGH 2023, 2.5 PCT ANNUAL GROWTH   *
020500* OFF A 42 TRILLION YEN 2019 BASE.  SPLITS PER SPEC SECTION     *
020600* "RECORD LAYOUTS - MEDICAL-EXPENDITURE".                       *
020700******************************************************************
020800 100-BUILD-MEDEXP.
020900     MOVE "100-BUILD-MEDEXP" TO PARA-NAME.
021000     PERFORM 110-BUILD-ONE-YEAR THRU 110-EXIT
021100             VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.
021200 100-EXIT.
021300     EXIT.
021400
021500 110-BUILD-ONE-YEAR.
021600     MOVE "110-BUILD-ONE-YEAR" TO PARA-NAME.
021700     COMPUTE ME-YEAR = 2018 + ROW-SUB.
021800
021900     COMPUTE WS-GROWTH-FACTOR ROUNDED =
022000         1.025 ** (ROW-SUB - 1).
022100     COMPUTE WS-TOTAL-EXP-HOLD ROUNDED =
022200         42000000000000 * WS-GROWTH-FACTOR.
022300     MOVE WS-TOTAL-EXP-HOLD TO ME-TOTAL-EXP.
022400
022500     COMPUTE ME-ADMIN-EXP ROUNDED    = ME-TOTAL-EXP * .016.
022600     COMPUTE ME-CLINICAL-EXP ROUNDED = ME-TOTAL-EXP * .78.
022700     COMPUTE ME-ERROR-COSTS ROUNDED  = ME-TOTAL-EXP * .047.
022800     COMPUTE ME-OTHER-COSTS ROUNDED  = ME-TOTAL-EXP * .157.
022900
023000     MOVE SPACES TO MEDEXP-REC.
023100     WRITE MEDEXP-REC FROM MEDEXP-RECORD-WS.
023200     ADD 1 TO RECORDS-WRITTEN.
023300 110-EXIT.
023400     EXIT.
023500
023600******************************************************************
023700* 200-BUILD-WKFORC - 47 PREFECTURES, BASE WORKERS = WEIGHT TIMES *
023800* 30,000, THEN 15/45/20 PCT SPLIT, REMAINDER TO OTHER CLINICAL   *
023900******************************************************************
024000 200-BUILD-WKFORC.
024100     MOVE "200-BUILD-WKFORC" TO PARA-NAME.
024200     PERFORM 210-BUILD-ONE-PREF THRU 210-EXIT
024300             VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 47.
024400 200-EXIT.
024500     EXIT.
024600
024700 210-BUILD-ONE-PREF.
024800     MOVE "210-BUILD-ONE-PREF" TO PARA-NAME.
024900     MOVE ROW-SUB TO WF-PREF-ID.
025000     MOVE SPACES TO WF-PREF-NAME.
025100     STRING "PREF-" WF-PREF-ID DELIMITED BY SIZE
025200             INTO WF-PREF-NAME.
025300
025400     COMPUTE WS-HOLD-WEIGHT =
025500         WF-WEIGHT-DIGITS (ROW-SUB) / 10.
025600     COMPUTE WS-BASE-WORKERS ROUNDED =
025700         WS-HOLD-WEIGHT * 30000.
025800     MOVE WS-BASE-WORKERS TO WF-TOTAL-WORKERS.
025900
026000     COMPUTE WF-DOCTORS       = WF-TOTAL-WORKERS * .15.
026100     COMPUTE WF-NURSES        = WF-TOTAL-WORKERS * .45.
026200     COMPUTE WF-ADMIN-WORKERS = WF-TOTAL-WORKERS * .20.
026300     COMPUTE WF-OTHER-CLINICAL =
026400         WF-TOTAL-WORKERS - WF-DOCTORS - WF-NURSES -
026500         WF-ADMIN-WORKERS.
026600     IF WF-OTHER-CLINICAL < ZERO
026700         MOVE ZERO TO WF-OTHER-CLINICAL.
026800
026900     MOVE SPACES TO WORKFORC-REC.
027000     WRITE WORKFORC-REC FROM WKFORC-RECORD-WS.
027100     ADD 1 TO RECORDS-WRITTEN.
027200 210-EXIT.
027300     EXIT.
027400
027500******************************************************************
027600* 300-BUILD-ADMCST - 500 SAMPLED HOSPITALS, CYCLING SMALL /      *
027700* MEDIUM / LARGE.  BED COUNTS AND MONTHLY VOLUME ARE SCALED     *
027800* DETERMINISTICALLY OFF THE SIZE CATEGORY, NOT SAMPLED AT       *
027900* RANDOM - SEE SPEC NON-GOALS, NO JITTER IN THIS PROGRAM.       *
028000******************************************************************
028100 300-BUILD-ADMCST.
028200     MOVE "300-BUILD-ADMCST" TO PARA-NAME.
028300     PERFORM 310-BUILD-ONE-HOSP THRU 310-EXIT
028400             VARYING HOSP-SUB FROM 1 BY 1 UNTIL HOSP-SUB > 500.
028500 300-EXIT.
028600     EXIT.
028700
028800 310-BUILD-ONE-HOSP.
028900     MOVE "310-BUILD-ONE-HOSP" TO PARA-NAME.
029000     MOVE HOSP-SUB TO AC-HOSPITAL-ID.
029100     DIVIDE HOSP-SUB BY 3 GIVING WS-SIZE-QUOT
029200             REMAINDER WS-SIZE-REM.
029300     COMPUTE SIZE-SUB = WS-SIZE-REM + 1.
029400
029500     EVALUATE SIZE-SUB
029600         WHEN 1
029700             MOVE "SMALL " TO AC-SIZE-CAT
029800             MOVE 50       TO WS-BED-COUNT-HOLD
029900         WHEN 2
030000             MOVE "MEDIUM" TO AC-SIZE-CAT
030100             MOVE 200      TO WS-BED-COUNT-HOLD
030200         WHEN 3
030300             MOVE "LARGE " TO AC-SIZE-CAT
030400             MOVE 500      TO WS-BED-COUNT-HOLD
030500     END-EVALUATE.
030600
030700     MOVE WS-BED-COUNT-HOLD        TO AC-BED-COUNT.
030800     MOVE SZ-HOURS (SIZE-SUB)      TO AC-HOURS-PER-PATIENT.
030900     MOVE SZ-PROC (SIZE-SUB)       TO AC-PROC-TIME.
031000     MOVE SZ-ERR-RATE (SIZE-SUB)   TO AC-ERROR-RATE.
031100     MOVE SZ-ADMIN-PCT (SIZE-SUB)  TO AC-ADMIN-PCT.
031200     COMPUTE AC-MONTHLY-PATIENTS = WS-BED-COUNT-HOLD * 25.
031300     COMPUTE AC-ADMIN-STAFF = WS-BED-COUNT-HOLD * .15.
031400     IF AC-ADMIN-STAFF < 5
031500         MOVE 5 TO AC-ADMIN-STAFF.
031600
031700     MOVE SPACES TO ADMCOST-REC.
031800     WRITE ADMCOST-REC FROM ADMCST-RECORD-WS.
031900     ADD 1 TO RECORDS-WRITTEN.
032000 310-EXIT.
032100     EXIT.
032200
032300******************************************************************
032400* 400-BUILD-PATVOL - 47 PREFECTURES, PATIENTS = WORKERS TIMES   *
032500* 25, VISIT/ADMISSION/EMERGENCY SPLITS PER SPEC DATAGEN RULES   *
032600******************************************************************
032700 400-BUILD-PATVOL.
032800     MOVE "400-BUILD-PATVOL" TO PARA-NAME.
032900     PERFORM 410-BUILD-ONE-PREF THRU 410-EXIT
033000             VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 47.
033100 400-EXIT.
033200     EXIT.
033300
033400 410-BUILD-ONE-PREF.
033500     MOVE "410-BUILD-ONE-PREF" TO PARA-NAME.
033600     MOVE ROW-SUB TO PV-PREF-ID.
033700     MOVE SPACES TO PV-PREF-NAME.
033800     STRING "PREF-" PV-PREF-ID DELIMITED BY SIZE
033900             INTO PV-PREF-NAME.
034000     MOVE 2023 TO PV-YEAR.
034100
034200     COMPUTE WS-HOLD-WEIGHT =
034300         WF-WEIGHT-DIGITS (ROW-SUB) / 10.
034400     COMPUTE WS-BASE-WORKERS ROUNDED =
034500         WS-HOLD-WEIGHT * 30000.
034600     COMPUTE PV-TOTAL-PATIENTS = WS-BASE-WORKERS * 25.
034700     COMPUTE PV-OUTPATIENT-VISITS = PV-TOTAL-PATIENTS * 6.5.
034800     COMPUTE PV-INPATIENT-ADM     = PV-TOTAL-PATIENTS * .12.
034900     COMPUTE PV-EMERGENCY-VISITS  = PV-TOTAL-PATIENTS * .08.
035000
035100     MOVE SPACES TO PATVOL-REC.
035200     WRITE PATVOL-REC FROM PATVOL-RECORD-WS.
035300     ADD 1 TO RECORDS-WRITTEN.
035400 410-EXIT.
035500     EXIT.
035600
035700******************************************************************
035800* 500-BUILD-AICOST - THE THREE FIXED ROLL-OUT PHASES.  THESE    *
035900* DO NOT VARY RUN TO RUN, SO THEY ARE MOVED DIRECTLY RATHER     *
036000* THAN LOOPED OFF A LITERAL TABLE LIKE THE 47 ROW TABLES ABOVE. *
036100******************************************************************
036200 500-BUILD-AICOST.
036300     MOVE "500-BUILD-AICOST" TO PARA-NAME.
036400     MOVE "AI DIAGNOSTIC INFRASTRUCTURE  " TO AI-PHASE-NAME.
036500     MOVE 6                                TO AI-DURATION-MONTHS.
036600     MOVE 1000000000000                    TO AI-UPFRONT-COST.
036700     MOVE 200000000000                     TO AI-ANNUAL-MAINT.
036800     MOVE 100000000000                     TO AI-TRAINING-COST.
036900     MOVE 50                               TO AI-STAFF-REQUIRED.
037000     MOVE 100                              TO AI-HOSPITALS-COVERED.
037100     MOVE SPACES TO AICOST-REC.
037200     WRITE AICOST-REC FROM AICOST-RECORD-WS.
037300     ADD 1 TO RECORDS-WRITTEN.
037400
037500     MOVE "CLINICAL DECISION SUPPORT     " TO AI-PHASE-NAME.
037600     MOVE 18                               TO AI-DURATION-MONTHS.
037700     MOVE 1500000000000                    TO AI-UPFRONT-COST.
037800     MOVE 300000000000                     TO AI-ANNUAL-MAINT.
037900     MOVE 150000000000                     TO AI-TRAINING-COST.
038000     MOVE 120                              TO AI-STAFF-REQUIRED.
038100     MOVE 500                              TO AI-HOSPITALS-COVERED.
038200     MOVE SPACES TO AICOST-REC.
038300     WRITE AICOST-REC FROM AICOST-RECORD-WS.
038400     ADD 1 TO RECORDS-WRITTEN.
038500
038600     MOVE "FULL AI INTEGRATION           " TO AI-PHASE-NAME.
038700     MOVE 24                               TO AI-DURATION-MONTHS.
038800     MOVE 500000000000                     TO AI-UPFRONT-COST.
038900     MOVE 100000000000                     TO AI-ANNUAL-MAINT.
039000     MOVE 50000000000                      TO AI-TRAINING-COST.
039100     MOVE 200                              TO AI-STAFF-REQUIRED.
039200     MOVE 2000                             TO AI-HOSPITALS-COVERED.
039300     MOVE SPACES TO AICOST-REC.
039400     WRITE AICOST-REC FROM AICOST-RECORD-WS.
039500     ADD 1 TO RECORDS-WRITTEN.
039600 500-EXIT.
039700     EXIT.
039800
039900 900-CLEANUP.
040000     MOVE "900-CLEANUP" TO PARA-NAME.
040100     CLOSE MEDEXP-FILE.
040200     CLOSE WORKFORC-FILE.
040300     CLOSE ADMCOST-FILE.
040400     CLOSE PATVOL-FILE.
040500     CLOSE AICOST-FILE.
040600     DISPLAY "AIDATGEN RECORDS WRITTEN: " RECORDS-WRITTEN.
040700     DISPLAY "******** END JOB AIDATGEN ********".
040800 900-EXIT.
040900     EXIT.
