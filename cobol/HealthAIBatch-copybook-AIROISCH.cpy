000100******************************************************************
000200* AIROISCH    -  FIVE-YEAR ROI SCHEDULE AND SCENARIO SUMMARY    *
000300*               WORKING STORAGE - NO ASSOCIATED FILE             *
000400*               BUILT BY AICALC, PRINTED BY AIANLYZE             *
000500******************************************************************
000600 01  WS-ROI-SCHEDULE.
000700     05  ROI-YEAR-ROW  OCCURS 5 TIMES INDEXED BY ROI-IDX.
000800         10  RY-YEAR                 PIC 9(2).
000900         10  RY-SAVINGS              PIC S9(15).
001000         10  RY-COSTS                PIC S9(15).
001100         10  RY-NET-BENEFIT          PIC S9(15).
001200         10  RY-CUMULATIVE-NET       PIC S9(15).
001300         10  RY-ROI-PCT              PIC S9(7)V9(2).
001400
001500 01  WS-ROI-TOTALS.
001600     05  RT-UPFRONT-COST             PIC S9(15).
001700     05  RT-ANNUAL-MAINT             PIC S9(15).
001800     05  RT-TOTAL-INVESTMENT         PIC S9(15).
001900     05  RT-NET-BENEFIT              PIC S9(15).
002000     05  RT-TOTAL-SAVINGS            PIC S9(15).
002100     05  RT-TOTAL-ROI-PCT            PIC S9(7)V9(2).
002200     05  RT-PAYBACK-YEAR             PIC 9(2).
002300         88  RT-NO-PAYBACK   VALUE ZERO.
002400
002500******************************************************************
002600* THE FOUR NAMED SCENARIOS FROM THE AI PROGRAMME OFFICE'S        *
002700* ADOPTION-CURVE STUDY - COST-REDUCTION IS HELD CONSTANT AT      *
002800* 7.1 PCT ACROSS ALL FOUR AND IS NOT PART OF THIS TABLE          *
002900******************************************************************
003000 01  SCEN-FACTOR-TABLE.
003100     05  SCEN-FACTOR-ROW OCCURS 4 TIMES INDEXED BY SCEN-IDX.
003200         10  SF-SCEN-NAME            PIC X(12).
003300         10  SF-ADMIN-EFFICIENCY     PIC V9(4).
003400         10  SF-PROC-SPEED           PIC V9(4).
003500         10  SF-ERROR-REDUCTION      PIC V9(4).
003600         10  SF-THROUGHPUT-INCR      PIC V9(4).
003700
003800 01  SCEN-SUMMARY-TABLE.
003900     05  SCEN-SUMMARY-ROW OCCURS 4 TIMES INDEXED BY SCSM-IDX.
004000         10  SC-SCEN-NAME            PIC X(12).
004100         10  SC-ANNUAL-SAVINGS       PIC S9(15).
004200         10  SC-TOTAL-ROI-PCT        PIC S9(7)V9(2).
004300         10  SC-PAYBACK-YEAR         PIC 9(2).
