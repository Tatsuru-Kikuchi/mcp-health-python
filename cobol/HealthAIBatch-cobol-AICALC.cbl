000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  AICALC.
000400 AUTHOR. R PELLINGTON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/97.
000700 DATE-COMPILED. 03/14/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                     *
001100* 03/14/97 RP  REQ 4401  ORIGINAL CODING - CALLED FROM DALYUPDT- *
001200*              STYLE HOST PROGRAMS, NOT RUN STAND ALONE          *
001300* 11/02/98 JS  REQ 4877  Y2K - CENTURY WINDOW NOT NEEDED, NO     *
001400*              DATE FIELDS IN THIS MODULE - REVIEWED AND CLOSED  *
001500* 06/09/01 RP  REQ 5120  ADDED ERROR-COST-MULT FROM STD CONSTANT *
001600*              TABLE INSTEAD OF A HARD CODED 1.5 LITERAL         *
001700* 04/22/05 TLW REQ 5699  RETIRED - CALC-COSTS-REC REPLACED BY    *
001800*              THIS MODULE FOR THE NEW AI PRODUCTIVITY STUDY.    *
001900*              REUSES THE OLD CLCLBCST CALLING CONVENTION        *
002000* 09/30/11 JS  REQ 6204  ADDED 5-YEAR ROI SCHEDULE CALCULATION   *
002100*              - PREVIOUSLY A SEPARATE STEP IN THE BATCH JOB     *
002200* 02/17/16 RP  REQ 6801  PAYBACK YEAR NOW SET TO ZERO, NOT       *
002300*              BLANK, WHEN NO YEAR REACHES BREAK EVEN            *
002400* 08/05/22 TLW REQ 7390  ADDED AISCENAR AS A SECOND CALLER - NO  *
002500*              LOGIC CHANGE, THIS MODULE WAS ALREADY RE-ENTRANT  *
002600* 02/10/25 RP  REQ 7698  ADDED PARA-NAME TRACE FIELD FOR ABEND   *
002700*              DIAGNOSIS, PER SHOP STANDARD - DROPPED THE UNUSED *
002800*              SPECIAL-NAMES PARAGRAPH, THIS MODULE OPENS NO     *
002900*              PRINTER FILE AND NEVER DID                        *
003000******************************************************************
003100* REMARKS.  SHARED CALCULATION ENGINE FOR THE AI PRODUCTIVITY    *
003200*           STUDY.  GIVEN A BASELINE METRIC SET AND ONE SET OF   *
003300*           AI IMPROVEMENT FACTORS, RETURNS THE AI-ENHANCED      *
003400*           METRICS, THE FOUR SAVINGS CATEGORIES AND THE 5 YEAR  *
003500*           ROI SCHEDULE.  CALLED BY AIANLYZE FOR THE DEFAULT    *
003600*           FACTOR SET AND BY AISCENAR ONCE PER NAMED SCENARIO.  *
003700*           PERFORMS NO FILE I/O OF ITS OWN.                     *
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05  WS-TEMP-RATE                PIC S9(7)V9(6) COMP-3.
005100     05  WS-TEMP-AMT                  PIC S9(15)V99 COMP-3.
005200     05  WS-GROWTH-FACTOR             PIC S9(3)V9(6) COMP-3.
005300     05  WS-CUMULATIVE-HOLD           PIC S9(15) COMP-3.
005400     05  YR-SUB                       PIC 9(2) COMP.
005500     05  PARA-NAME                    PIC X(30).
005600
005700 LINKAGE SECTION.
005800 COPY AIMETRIC.
005900 COPY AIROISCH.
006000
006100 01  AICALC-RETURN-CD                PIC 9(4) COMP.
006200
006300 PROCEDURE DIVISION USING WS-BASELINE-METRICS, WS-AI-FACTOR-SET,
006400          WS-AI-METRICS, WS-SAVINGS, WS-ROI-SCHEDULE,
006500          WS-ROI-TOTALS, AICALC-RETURN-CD.
006600
006700     PERFORM 100-CALC-AI-METRICS    THRU 100-EXIT.
006800     PERFORM 200-CALC-SAVINGS       THRU 200-EXIT.
006900     PERFORM 300-CALC-ROI-SCHED     THRU 300-EXIT.
007000
007100     MOVE ZERO TO AICALC-RETURN-CD.
007200     GOBACK.
007300
007400******************************************************************
007500* 100-CALC-AI-METRICS - APPLY EACH IMPROVEMENT FACTOR TO THE     *
007600*     MATCHING BASELINE METRIC.  NO FILE I/O THIS PARAGRAPH.     *
007700******************************************************************
007800 100-CALC-AI-METRICS.
007900     MOVE "100-CALC-AI-METRICS" TO PARA-NAME.
008000     COMPUTE AE-ADMIN-HOURS-PER-PT ROUNDED =
008100         BL-ADMIN-HOURS-PER-PT *
008200             (1 - FC-ADMIN-EFFICIENCY).
008300
008400     COMPUTE AE-PROC-TIME-HOURS ROUNDED =
008500         BL-PROC-TIME-HOURS * (1 - FC-PROC-SPEED).
008600
008700     COMPUTE AE-BILLING-ERROR-RATE ROUNDED =
008800         BL-BILLING-ERROR-RATE * (1 - FC-ERROR-REDUCTION).
008900
009000     COMPUTE AE-PATIENTS-PER-WORKER ROUNDED =
009100         BL-PATIENTS-PER-WORKER * (1 + FC-THROUGHPUT-INCR).
009200
009300     COMPUTE AE-COST-PER-PATIENT ROUNDED =
009400         BL-COST-PER-PATIENT * (1 - FC-COST-REDUCTION).
009500 100-EXIT.
009600     EXIT.
009700
009800******************************************************************
009900* 200-CALC-SAVINGS - FOUR CATEGORIES, WHOLE YEN, PER THE AI      *
010000*     PROGRAMME OFFICE FORMULA SHEET.  SEE WS-STD-CONSTANTS IN   *
010100*     AIMETRIC FOR N, W, M, RECOVERY AND STAFF-TIME FACTORS.     *
010200******************************************************************
010300 200-CALC-SAVINGS.
010400     MOVE "200-CALC-SAVINGS" TO PARA-NAME.
010500     COMPUTE SV-ADMIN-LABOR-SAVINGS ROUNDED =
010600         (BL-ADMIN-HOURS-PER-PT - AE-ADMIN-HOURS-PER-PT) *
010700          CN-ANNUAL-PATIENTS * CN-HOURLY-WAGE.
010800
010900     COMPUTE SV-ERROR-COST-SAVINGS ROUNDED =
011000         (BL-BILLING-ERROR-RATE - AE-BILLING-ERROR-RATE) *
011100         (BL-COST-PER-PATIENT * BL-BILLING-ERROR-RATE *
011200          CN-ERROR-COST-MULT) * CN-ANNUAL-PATIENTS.
011300
011400     COMPUTE SV-ADDITIONAL-REVENUE ROUNDED =
011500         CN-ANNUAL-PATIENTS *
011600         ((AE-PATIENTS-PER-WORKER / BL-PATIENTS-PER-WORKER) - 1)
011700         * (BL-COST-PER-PATIENT * CN-REVENUE-RECOVERY-PCT).
011800
011900     COMPUTE SV-PROC-EFF-SAVINGS ROUNDED =
012000         (BL-PROC-TIME-HOURS - AE-PROC-TIME-HOURS) *
012100          CN-ANNUAL-PATIENTS * CN-PROC-STAFF-TIME-PCT *
012200          CN-HOURLY-WAGE.
012300
012400     COMPUTE SV-TOTAL-ANNUAL-SAVINGS =
012500         SV-ADMIN-LABOR-SAVINGS + SV-ERROR-COST-SAVINGS +
012600         SV-ADDITIONAL-REVENUE + SV-PROC-EFF-SAVINGS.
012700 200-EXIT.
012800     EXIT.
012900
013000******************************************************************
013100* 300-CALC-ROI-SCHED - FIVE YEAR PROJECTION.  CUMULATIVE NET IS  *
013200*     THE RUNNING SUM OF NET BENEFIT ONLY - THE UPFRONT COST IS  *
013300*     DELIBERATELY NOT SUBTRACTED FROM IT, PER THE ORIGINAL      *
013400*     PRODUCTIVITY STUDY - DO NOT "FIX" THIS, REQ 6204 CLOSED.   *
013500******************************************************************
013600 300-CALC-ROI-SCHED.
013700     MOVE "300-CALC-ROI-SCHED" TO PARA-NAME.
013800     MOVE ZERO TO WS-CUMULATIVE-HOLD.
013900     MOVE ZERO TO RT-PAYBACK-YEAR.
014000
014100     PERFORM 310-CALC-ONE-YEAR THRU 310-EXIT
014200             VARYING YR-SUB FROM 1 BY 1 UNTIL YR-SUB > 5.
014300
014400     COMPUTE RT-TOTAL-INVESTMENT =
014500         RT-UPFRONT-COST + (RT-ANNUAL-MAINT * 5).
014600     MOVE RY-CUMULATIVE-NET (5) TO RT-NET-BENEFIT.
014700     COMPUTE RT-TOTAL-SAVINGS = RT-NET-BENEFIT + RT-UPFRONT-COST.
014800
014900     IF RT-UPFRONT-COST = ZERO
015000         MOVE ZERO TO RT-TOTAL-ROI-PCT
015100     ELSE
015200         COMPUTE RT-TOTAL-ROI-PCT ROUNDED =
015300             (RT-NET-BENEFIT / RT-UPFRONT-COST) * 100.
015400 300-EXIT.
015500     EXIT.
015600
015700 310-CALC-ONE-YEAR.
015800     MOVE "310-CALC-ONE-YEAR" TO PARA-NAME.
015900     MOVE YR-SUB TO RY-YEAR (YR-SUB).
016000
016100     COMPUTE WS-GROWTH-FACTOR ROUNDED =
016200         (1 + CN-SAVINGS-GROWTH-PCT) ** (YR-SUB - 1).
016300     COMPUTE RY-SAVINGS (YR-SUB) ROUNDED =
016400         SV-TOTAL-ANNUAL-SAVINGS * WS-GROWTH-FACTOR.
016500
016600     MOVE RT-ANNUAL-MAINT TO RY-COSTS (YR-SUB).
016700     COMPUTE RY-NET-BENEFIT (YR-SUB) =
016800         RY-SAVINGS (YR-SUB) - RY-COSTS (YR-SUB).
016900
017000     ADD RY-NET-BENEFIT (YR-SUB) TO WS-CUMULATIVE-HOLD.
017100     MOVE WS-CUMULATIVE-HOLD TO RY-CUMULATIVE-NET (YR-SUB).
017200
017300     IF RT-UPFRONT-COST = ZERO
017400         MOVE ZERO TO RY-ROI-PCT (YR-SUB)
017500     ELSE
017600         COMPUTE RY-ROI-PCT (YR-SUB) ROUNDED =
017700             (RY-CUMULATIVE-NET (YR-SUB) / RT-UPFRONT-COST)
017800              * 100.
017900
018000     IF RT-NO-PAYBACK
018100        IF RY-CUMULATIVE-NET (YR-SUB) >= ZERO
018200           MOVE YR-SUB TO RT-PAYBACK-YEAR.
018300 310-EXIT.
018400     EXIT.
