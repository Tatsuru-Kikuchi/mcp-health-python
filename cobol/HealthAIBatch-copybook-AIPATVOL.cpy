000100******************************************************************
000200* AIPATVOL    -  PATIENT VOLUME RECORD LAYOUT                    *
000300*               ONE ROW PER PREFECTURE, 47 ROWS, PREF-ID ORDER   *
000400*               FILE PATVOL (patient_volume.dat)                *
000500******************************************************************
000600* SOURCE:   MHLW PATIENT VOLUME SURVEY, CALENDAR YEAR 2023       *
000700* BUILT BY: AIDATGEN WHEN THE SURVEY EXTRACT IS NOT SUPPLIED     *
000800******************************************************************
000900 01  PATVOL-RECORD-WS.
001000     05  PV-PREF-ID                  PIC 9(2).
001100     05  PV-PREF-NAME                PIC X(10).
001200     05  PV-YEAR                     PIC 9(4).
001300     05  PV-TOTAL-PATIENTS           PIC 9(9).
001400     05  PV-OUTPATIENT-VISITS        PIC 9(9).
001500     05  PV-INPATIENT-ADM            PIC 9(9).
001600     05  PV-EMERGENCY-VISITS         PIC 9(9).
001700     05  FILLER                      PIC X(10).
001800
001900******************************************************************
002000* IN-CORE TABLE OF ALL 47 PREFECTURE VOLUME ROWS - LOADED BY     *
002100* AIANLYZE PARAGRAPH 050-LOAD-PATVOL                             *
002200******************************************************************
002300 01  PATVOL-TABLE.
002400     05  PATVOL-ROW  OCCURS 47 TIMES INDEXED BY PATVOL-IDX.
002500         10  PV-T-PREF-ID            PIC 9(2).
002600         10  PV-T-PREF-NAME          PIC X(10).
002700         10  PV-T-YEAR               PIC 9(4).
002800         10  PV-T-TOTAL-PATIENTS     PIC 9(9).
002900         10  PV-T-OUTPATIENT-VISITS  PIC 9(9).
003000         10  PV-T-INPATIENT-ADM      PIC 9(9).
003100         10  PV-T-EMERGENCY-VISITS   PIC 9(9).
003200         10  FILLER                 PIC X(10).
