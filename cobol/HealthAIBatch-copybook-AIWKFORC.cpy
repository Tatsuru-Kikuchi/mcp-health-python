000100******************************************************************
000200* AIWKFORC    -  HEALTHCARE WORKFORCE RECORD LAYOUT              *
000300*               ONE ROW PER PREFECTURE, 47 ROWS, PREF-ID ORDER   *
000400*               FILE WORKFORC (workforce.dat)                   *
000500******************************************************************
000600* SOURCE:   MHLW WORKFORCE CENSUS EXTRACT, PER PREFECTURE        *
000700* BUILT BY: AIDATGEN WHEN THE EXTRACT IS NOT SUPPLIED            *
000800******************************************************************
000900 01  WKFORC-RECORD-WS.
001000     05  WF-PREF-ID                  PIC 9(2).
001100     05  WF-PREF-NAME                PIC X(10).
001200     05  WF-TOTAL-WORKERS            PIC 9(7).
001300     05  WF-DOCTORS                  PIC 9(7).
001400     05  WF-NURSES                   PIC 9(7).
001500     05  WF-ADMIN-WORKERS            PIC 9(7).
001600     05  WF-OTHER-CLINICAL           PIC 9(7).
001700     05  FILLER                      PIC X(10).
001800
001900******************************************************************
002000* IN-CORE TABLE OF ALL 47 PREFECTURE WORKFORCE ROWS - LOADED BY  *
002100* AIANLYZE PARAGRAPH 030-LOAD-WKFORC                            *
002200******************************************************************
002300 01  WKFORC-TABLE.
002400     05  WKFORC-ROW  OCCURS 47 TIMES INDEXED BY WKFORC-IDX.
002500         10  WF-T-PREF-ID            PIC 9(2).
002600         10  WF-T-PREF-NAME          PIC X(10).
002700         10  WF-T-TOTAL-WORKERS      PIC 9(7).
002800         10  WF-T-DOCTORS            PIC 9(7).
002900         10  WF-T-NURSES             PIC 9(7).
003000         10  WF-T-ADMIN-WORKERS      PIC 9(7).
003100         10  WF-T-OTHER-CLINICAL     PIC 9(7).
003200         10  FILLER                  PIC X(10).
