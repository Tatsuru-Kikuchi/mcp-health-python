000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  AIANLYZE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/15/97.
000700 DATE-COMPILED. 01/15/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                     *
001100* 01/15/97 JS  REQ 4400  ORIGINAL CODING - LOADS THE FIVE AI      *
001200*              PRODUCTIVITY STUDY INPUT FILES, FALLS BACK TO      *
001300*              BUILT IN DEFAULTS WHEN A FILE IS NOT PRESENT, AND  *
001400*              DRIVES THE WHOLE BATCH STEP START TO FINISH        *
001500* 03/14/97 RP  REQ 4401  AI-ENHANCED METRICS, SAVINGS AND THE     *
001600*              ROI SCHEDULE ARE NOW CALCULATED BY A CALL TO       *
001700*              AICALC INSTEAD OF INLINE ARITHMETIC IN THIS PGM    *
001800* 11/02/98 JS  REQ 4877  Y2K - ALL YEAR FIELDS CARRIED AS FULL    *
001900*              4 DIGIT PICTURES ALREADY, NO CENTURY WINDOW LOGIC  *
002000*              REQUIRED - REVIEWED AND CLOSED                     *
002100* 07/19/02 RP  REQ 5188  CORRECTED THE DEFAULT COST-PER-PATIENT   *
002200*              CALCULATION TO USE THE PUBLISHED 45 TRILLION YEN   *
002300*              FIGURE WHEN THE MEDEXP FILE IS NOT SUPPLIED         *
002400* 08/05/22 TLW REQ 7390  ADDED THE CALL TO AISCENAR AND REPORT    *
002500*              SECTION 5, SCENARIO COMPARISON                     *
002600* 05/30/24 RP  REQ 7611  ADDED REPORT SECTION 6, KEY TAKEAWAYS     *
002700*              SUMMARY BLOCK, PER THE AI PROGRAMME OFFICE REQUEST  *
002800* 02/10/25 RP  REQ 7698  ADDED PARA-NAME TRACE FIELD FOR ABEND     *
002900*              DIAGNOSIS, PER SHOP STANDARD - SET AT THE TOP OF    *
003000*              EVERY NUMBERED PARAGRAPH, SAME AS DALYUPDT           *
003100******************************************************************
003200* REMARKS.  MAIN DRIVER AND REPORT WRITER FOR THE AI PRODUCTIVITY *
003300*           STUDY.  LOADS THE FIVE INPUT FILES (OR DEFAULTS WHEN  *
003400*           ONE IS MISSING), COMPUTES THE BASELINE PRODUCTIVITY   *
003500*           METRICS, CALLS AICALC FOR THE DEFAULT AI-IMPROVEMENT   *
003600*           FACTOR SET AND AISCENAR FOR THE FOUR NAMED SCENARIOS,  *
003700*           THEN WRITES THE SIX SECTION ANALYSIS REPORT.  RUN AS   *
003800*           JOB STEP 2, AFTER AIDATGEN IF THE REAL EXTRACTS ARE    *
003900*           NOT AVAILABLE.                                         *
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT MEDEXP-FILE
005200     ASSIGN TO UT-S-MEDEXP
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS IS MEFCODE.
005500
005600     SELECT WORKFORC-FILE
005700     ASSIGN TO UT-S-WORKFORC
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS WFFCODE.
006000
006100     SELECT ADMCOST-FILE
006200     ASSIGN TO UT-S-ADMCOST
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS ACFCODE.
006500
006600     SELECT PATVOL-FILE
006700     ASSIGN TO UT-S-PATVOL
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS PVFCODE.
007000
007100     SELECT AICOST-FILE
007200     ASSIGN TO UT-S-AICOST
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS AIFCODE.
007500
007600     SELECT REPORT-FILE
007700     ASSIGN TO UT-S-RPTFILE
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       FILE STATUS IS RPFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  MEDEXP-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 94 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS MEDEXP-REC.
009000 01  MEDEXP-REC                      PIC X(94).
009100
009200 FD  WORKFORC-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 57 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS WORKFORC-REC.
009800 01  WORKFORC-REC                    PIC X(57).
009900
010000 FD  ADMCOST-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 51 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS ADMCOST-REC.
010600 01  ADMCOST-REC                     PIC X(51).
010700
010800 FD  PATVOL-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 62 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS PATVOL-REC.
011400 01  PATVOL-REC                      PIC X(62).
011500
011600 FD  AICOST-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 96 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS AICOST-REC.
012200 01  AICOST-REC                      PIC X(96).
012300
012400****** THE ANALYSIS REPORT - SIX SECTIONS, 132 PRINT COLUMNS,
012500****** WRITTEN STRAIGHT THROUGH WITH NO PAGE BREAKS - SEE THE
012600****** REPORT WRITE-UP FOR THE SECTION ORDER
012700 FD  REPORT-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 132 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS REPORT-REC.
013300 01  REPORT-REC                      PIC X(132).
013400
013500 WORKING-STORAGE SECTION.
013600 01  FILE-STATUS-CODES.
013700     05  MEFCODE                     PIC X(2).
013800         88  MEDEXP-FOUND    VALUE "00".
013900     05  WFFCODE                     PIC X(2).
014000         88  WORKFORC-FOUND  VALUE "00".
014100     05  ACFCODE                     PIC X(2).
014200         88  ADMCOST-FOUND   VALUE "00".
014300     05  PVFCODE                     PIC X(2).
014400         88  PATVOL-FOUND    VALUE "00".
014500     05  AIFCODE                     PIC X(2).
014600         88  AICOST-FOUND    VALUE "00".
014700     05  RPFCODE                     PIC X(2).
014800         88  CODE-WRITE      VALUE "00".
014900
015000 01  WS-EOF-SWITCHES.
015100     05  MEDEXP-EOF-SW               PIC X(1) VALUE "N".
015200         88  NO-MORE-MEDEXP  VALUE "Y".
015300     05  WORKFORC-EOF-SW             PIC X(1) VALUE "N".
015400         88  NO-MORE-WORKFORC VALUE "Y".
015500     05  ADMCOST-EOF-SW              PIC X(1) VALUE "N".
015600         88  NO-MORE-ADMCOST VALUE "Y".
015700     05  PATVOL-EOF-SW               PIC X(1) VALUE "N".
015800         88  NO-MORE-PATVOL  VALUE "Y".
015900     05  AICOST-EOF-SW               PIC X(1) VALUE "N".
016000         88  NO-MORE-AICOST  VALUE "Y".
016100
016200 01  WS-FILE-AVAIL-SWITCHES.
016300     05  MEDEXP-AVAIL-SW             PIC X(1) VALUE "N".
016400         88  MEDEXP-AVAILABLE  VALUE "Y".
016500     05  WORKFORC-AVAIL-SW           PIC X(1) VALUE "N".
016600         88  WORKFORC-AVAILABLE VALUE "Y".
016700     05  ADMCOST-AVAIL-SW            PIC X(1) VALUE "N".
016800         88  ADMCOST-AVAILABLE VALUE "Y".
016900     05  PATVOL-AVAIL-SW             PIC X(1) VALUE "N".
017000         88  PATVOL-AVAILABLE  VALUE "Y".
017100     05  AICOST-AVAIL-SW             PIC X(1) VALUE "N".
017200         88  AICOST-AVAILABLE  VALUE "Y".
017300
017400 COPY AIMEDEXP.
017500 COPY AIWKFORC.
017600 COPY AIADMCST.
017700 COPY AIPATVOL.
017800 COPY AIAICOST.
017900 COPY AIMETRIC.
018000 COPY AIROISCH.
018100
018200 01  COUNTERS-AND-ACCUMULATORS.
018300     05  MEDEXP-ROW-COUNT            PIC 9(1) COMP.
018400     05  WORKFORC-ROW-COUNT          PIC 9(2) COMP.
018500     05  PATVOL-ROW-COUNT            PIC 9(2) COMP.
018600     05  AICOST-ROW-COUNT            PIC 9(1) COMP.
018700     05  SV-SUB                      PIC 9(1) COMP.
018800     05  ROI-PRT-SUB                 PIC 9(1) COMP.
018900     05  SCN-PRT-SUB                 PIC 9(1) COMP.
019000     05  AICALC-RETURN-CD            PIC 9(4) COMP.
019100     05  AISCENAR-RETURN-CD          PIC 9(4) COMP.
019200     05  PARA-NAME                   PIC X(30).
019300
019400 01  WS-ACCUM-FIELDS.
019500     05  WS-SUM-HOURS                PIC S9(7)V9(4) COMP-3.
019600     05  WS-SUM-PROC                 PIC S9(7)V9(4) COMP-3.
019700     05  WS-SUM-ERR-RATE             PIC S9(5)V9(4) COMP-3.
019800     05  WS-SUM-PATIENTS             PIC S9(11)     COMP-3.
019900     05  WS-SUM-WORKERS              PIC S9(9)      COMP-3.
020000     05  WS-SUM-AI-UPFRONT           PIC S9(15)     COMP-3.
020100     05  WS-SUM-AI-MAINT             PIC S9(15)     COMP-3.
020200     05  WS-COST-DIVISOR             PIC S9(11)     COMP-3.
020300     05  WS-HOLD-TOTAL-EXP           PIC S9(15)     COMP-3.
020400     05  WS-TRILLIONS-HOLD           PIC S9(7)V9(6) COMP-3.
020500     05  WS-PCT-HOLD                 PIC S9(5)V9(2) COMP-3.
020600
020700******************************************************************
020800* THIS GROUP IS PASSED TO AISCENAR IN PLACE OF THE LS-SCENAR-REC  *
020900* LINKAGE RECORD - SAME LAYOUT, BASELINE METRICS FOLLOWED BY THE  *
021000* UPFRONT AND MAINTENANCE TOTALS AICALC NEEDS FOR THE ROI SCHED   *
021100******************************************************************
021200 01  WS-SCENAR-PASS.
021300     05  WS-SP-BASELINE-METRICS.
021400         10  WS-SP-ADMIN-HOURS-PER-PT    PIC 9V9(6).
021500         10  WS-SP-PROC-TIME-HOURS       PIC 9V9(6).
021600         10  WS-SP-BILLING-ERROR-RATE    PIC V9(6).
021700         10  WS-SP-PATIENTS-PER-WORKER   PIC 9(3)V9(6).
021800         10  WS-SP-COST-PER-PATIENT      PIC 9(9)V9(2).
021900     05  WS-SP-UPFRONT-COST              PIC S9(15).
022000     05  WS-SP-ANNUAL-MAINT               PIC S9(15).
022100
022200 01  WS-CURR-DATE                    PIC 9(6).
022300 01  WS-CURR-DATE-BRK REDEFINES WS-CURR-DATE.
022400     05  WS-CURR-YY                 PIC 9(2).
022500     05  WS-CURR-MM                 PIC 9(2).
022600     05  WS-CURR-DD                 PIC 9(2).
022700
022800******************************************************************
022900* REPORT LINE LAYOUTS - ONE 01 LEVEL PER LINE TYPE, MOVED TO      *
023000* REPORT-REC AND WRITTEN.  ALL PADDED OUT TO 132 CHARACTERS.      *
023100******************************************************************
023200 01  WS-RPT-BLANK-LINE.
023300     05  FILLER                      PIC X(132) VALUE SPACES.
023400
023500 01  WS-RPT-HDR-LINE.
023600     05  FILLER                      PIC X(1) VALUE SPACE.
023700     05  FILLER                      PIC X(50) VALUE
023800         "HEALTHCARE AI PRODUCTIVITY ANALYSIS - AIANLYZE".
023900     05  FILLER                      PIC X(14) VALUE "RUN DATE ".
024000     05  RPT-RUN-DATE-O               PIC X(8).
024100     05  FILLER                      PIC X(59) VALUE SPACES.
024200
024300 01  WS-RPT-SEC-TITLE-LINE.
024400     05  FILLER                      PIC X(1) VALUE SPACE.
024500     05  RPT-SEC-TITLE-O              PIC X(60).
024600     05  FILLER                      PIC X(71) VALUE SPACES.
024700
024800 01  WS-RPT-METRIC-HDR-LINE.
024900     05  FILLER                      PIC X(1) VALUE SPACE.
025000     05  FILLER                      PIC X(30) VALUE
025100         "METRIC".
025200     05  FILLER                      PIC X(18) VALUE "BASELINE".
025300     05  FILLER                      PIC X(18) VALUE "AI-ENHANCED".
025400     05  FILLER                      PIC X(16) VALUE "PCT IMPROVE".
025500     05  FILLER                      PIC X(49) VALUE SPACES.
025600
025700 01  WS-RPT-METRIC-LINE.
025800     05  FILLER                      PIC X(1) VALUE SPACE.
025900     05  RPT-METRIC-NAME-O            PIC X(30).
026000     05  RPT-METRIC-BASE-O            PIC Z,ZZZ,ZZ9.99.
026100     05  FILLER                      PIC X(5) VALUE SPACES.
026200     05  RPT-METRIC-AI-O              PIC Z,ZZZ,ZZ9.99.
026300     05  FILLER                      PIC X(4) VALUE SPACES.
026400     05  RPT-METRIC-PCT-O             PIC ZZ9.99.
026500     05  FILLER                      PIC X(1) VALUE "%".
026600     05  FILLER                      PIC X(48) VALUE SPACES.
026700
026800 01  WS-RPT-SAVINGS-LINE.
026900     05  FILLER                      PIC X(1) VALUE SPACE.
027000     05  RPT-SAVE-CAT-O               PIC X(20).
027100     05  FILLER                      PIC X(10) VALUE SPACES.
027200     05  RPT-SAVE-AMT-O               PIC ZZ9.99.
027300     05  FILLER                      PIC X(9) VALUE " TRILLION".
027400     05  FILLER                      PIC X(83) VALUE SPACES.
027500
027600 01  WS-RPT-ROI-TOTALS-LINE.
027700     05  FILLER                      PIC X(1) VALUE SPACE.
027800     05  FILLER                      PIC X(19) VALUE
027900         "TOTAL INVESTMENT  ".
028000     05  RPT-ROI-INVEST-O             PIC ZZ9.99.
028100     05  FILLER                      PIC X(10) VALUE " TRILLION ".
028200     05  FILLER                      PIC X(13) VALUE
028300         "NET BENEFIT ".
028400     05  RPT-ROI-NETBEN-O             PIC ZZ9.99.
028500     05  FILLER                      PIC X(10) VALUE " TRILLION ".
028600     05  FILLER                      PIC X(10) VALUE "TOTAL ROI ".
028700     05  RPT-ROI-PCT-O                PIC ZZZ9.9.
028800     05  FILLER                      PIC X(3) VALUE "PC ".
028900     05  FILLER                      PIC X(10) VALUE "PAYBACK YR".
029000     05  RPT-ROI-PAYBACK-O            PIC Z9.
029100     05  FILLER                      PIC X(21) VALUE SPACES.
029200
029300 01  WS-RPT-ROI-HDR-LINE.
029400     05  FILLER                      PIC X(1) VALUE SPACE.
029500     05  FILLER                      PIC X(7) VALUE "YEAR".
029600     05  FILLER                      PIC X(16) VALUE "SAVINGS-T".
029700     05  FILLER                      PIC X(14) VALUE "COSTS-T".
029800     05  FILLER                      PIC X(16) VALUE "NET BEN-T".
029900     05  FILLER                      PIC X(16) VALUE "CUM NET-T".
030000     05  FILLER                      PIC X(10) VALUE "ROI PC".
030100     05  FILLER                      PIC X(52) VALUE SPACES.
030200
030300 01  WS-RPT-ROI-DETAIL-LINE.
030400     05  FILLER                      PIC X(1) VALUE SPACE.
030500     05  RPT-ROIY-YEAR-O              PIC Z9.
030600     05  FILLER                      PIC X(5) VALUE SPACES.
030700     05  RPT-ROIY-SAVINGS-O           PIC Z9.99.
030800     05  FILLER                      PIC X(6) VALUE SPACES.
030900     05  RPT-ROIY-COSTS-O             PIC Z9.99.
031000     05  FILLER                      PIC X(7) VALUE SPACES.
031100     05  RPT-ROIY-NETBEN-O            PIC Z9.99.
031200     05  FILLER                      PIC X(6) VALUE SPACES.
031300     05  RPT-ROIY-CUMNET-O            PIC Z9.99.
031400     05  FILLER                      PIC X(7) VALUE SPACES.
031500     05  RPT-ROIY-PCT-O               PIC ZZZ9.9.
031600     05  FILLER                      PIC X(53) VALUE SPACES.
031700
031800 01  WS-RPT-SCEN-HDR-LINE.
031900     05  FILLER                      PIC X(1) VALUE SPACE.
032000     05  FILLER                      PIC X(14) VALUE "SCENARIO".
032100     05  FILLER                      PIC X(18) VALUE "ANNUAL SAVE-T".
032200     05  FILLER                      PIC X(14) VALUE "5-YR ROI PC".
032300     05  FILLER                      PIC X(14) VALUE "PAYBACK YR".
032400     05  FILLER                      PIC X(71) VALUE SPACES.
032500
032600 01  WS-RPT-SCEN-LINE.
032700     05  FILLER                      PIC X(1) VALUE SPACE.
032800     05  RPT-SCEN-NAME-O              PIC X(13).
032900     05  FILLER                      PIC X(2) VALUE SPACES.
033000     05  RPT-SCEN-SAVE-O              PIC Z9.99.
033100     05  FILLER                      PIC X(14) VALUE SPACES.
033200     05  RPT-SCEN-ROI-O               PIC ZZZ9.9.
033300     05  FILLER                      PIC X(10) VALUE SPACES.
033400     05  RPT-SCEN-PAYBK-O             PIC Z9.
033500     05  FILLER                      PIC X(75) VALUE SPACES.
033600
033700 01  WS-RPT-TAKE-LINE-1.
033800     05  FILLER                      PIC X(1) VALUE SPACE.
033900     05  FILLER                      PIC X(24) VALUE
034000         "ANNUAL SAVINGS (YEN-T) ".
034100     05  RPT-TAKE-SAVE-O              PIC Z9.9.
034200     05  FILLER                      PIC X(13) VALUE SPACES.
034300     05  FILLER                      PIC X(18) VALUE
034400         "5-YEAR ROI (PCT) ".
034500     05  RPT-TAKE-ROI-O                PIC ZZZ9.
034600     05  FILLER                      PIC X(70) VALUE SPACES.
034700
034800 01  WS-RPT-TAKE-LINE-2.
034900     05  FILLER                      PIC X(1) VALUE SPACE.
035000     05  FILLER                      PIC X(24) VALUE
035100         "PAYBACK YEARS          ".
035200     05  RPT-TAKE-PAYBK-O             PIC Z9.
035300     05  FILLER                      PIC X(105) VALUE SPACES.
035400
035500 01  WS-RPT-TAKE-LINE-3.
035600     05  FILLER                      PIC X(1) VALUE SPACE.
035700     05  FILLER                      PIC X(24) VALUE
035800         "ADMIN TIME REDUCTION   ".
035900     05  RPT-TAKE-ADMIN-O             PIC -ZZ9.9.
036000     05  FILLER                      PIC X(2) VALUE "PC".
036100     05  FILLER                      PIC X(8) VALUE SPACES.
036200     05  FILLER                      PIC X(17) VALUE
036300         "ERROR REDUCTION  ".
036400     05  RPT-TAKE-ERR-O               PIC -ZZ9.9.
036500     05  FILLER                      PIC X(2) VALUE "PC".
036600     05  FILLER                      PIC X(8) VALUE SPACES.
036700     05  FILLER                      PIC X(19) VALUE
036800         "THROUGHPUT INCREASE".
036900     05  RPT-TAKE-THRU-O              PIC +ZZ9.9.
037000     05  FILLER                      PIC X(2) VALUE "PC".
037100     05  FILLER                      PIC X(10) VALUE SPACES.
037200
037300 PROCEDURE DIVISION.
037400     PERFORM 000-HOUSEKEEPING  THRU 000-EXIT.
037500     PERFORM 100-MAINLINE      THRU 100-EXIT.
037600     PERFORM 200-CALL-AICALC   THRU 200-EXIT.
037700     PERFORM 300-CALL-AISCENAR THRU 300-EXIT.
037800     PERFORM 400-WRITE-REPORT  THRU 400-EXIT.
037900     PERFORM 900-CLEANUP       THRU 900-EXIT.
038000
038100     MOVE ZERO TO RETURN-CODE.
038200     GOBACK.
038300
038400******************************************************************
038500* 000-HOUSEKEEPING - OPEN EVERY INPUT FILE, LOAD WHAT IS THERE    *
038600*     INTO THE WORKING TABLES AND FLAG WHAT IS NOT THERE SO       *
038700*     100-MAINLINE KNOWS WHEN TO FALL BACK TO A DEFAULT VALUE.     *
038800******************************************************************
038900 000-HOUSEKEEPING.
039000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039100     DISPLAY "******** BEGIN JOB AIANLYZE ********".
039200     ACCEPT WS-CURR-DATE FROM DATE.
039300     INITIALIZE WS-ACCUM-FIELDS.
039400     OPEN OUTPUT REPORT-FILE.
039500
039600     PERFORM 020-LOAD-MEDEXP   THRU 020-EXIT.
039700     PERFORM 030-LOAD-WORKFORC THRU 030-EXIT.
039800     PERFORM 040-LOAD-ADMCST   THRU 040-EXIT.
039900     PERFORM 050-LOAD-PATVOL   THRU 050-EXIT.
040000     PERFORM 060-LOAD-AICOST   THRU 060-EXIT.
040100 000-EXIT.
040200     EXIT.
040300
040400 020-LOAD-MEDEXP.
040500     MOVE "020-LOAD-MEDEXP" TO PARA-NAME.
040600     MOVE ZERO TO MEDEXP-ROW-COUNT.
040700     OPEN INPUT MEDEXP-FILE.
040800     IF MEDEXP-FOUND
040900        MOVE "Y" TO MEDEXP-AVAIL-SW
041000        PERFORM 025-READ-MEDEXP-ROW THRU 025-EXIT
041100                UNTIL NO-MORE-MEDEXP OR MEDEXP-ROW-COUNT = 5
041200        CLOSE MEDEXP-FILE
041300     ELSE
041400        MOVE "N" TO MEDEXP-AVAIL-SW.
041500 020-EXIT.
041600     EXIT.
041700
041800 025-READ-MEDEXP-ROW.
041900     MOVE "025-READ-MEDEXP-ROW" TO PARA-NAME.
042000     READ MEDEXP-FILE INTO MEDEXP-RECORD-WS
042100         AT END
042200         MOVE "Y" TO MEDEXP-EOF-SW
042300         GO TO 025-EXIT
042400     END-READ.
042500
042600     ADD 1 TO MEDEXP-ROW-COUNT.
042700     MOVE ME-YEAR         TO ME-T-YEAR (MEDEXP-ROW-COUNT).
042800     MOVE ME-TOTAL-EXP    TO ME-T-TOTAL-EXP (MEDEXP-ROW-COUNT).
042900     MOVE ME-ADMIN-EXP    TO ME-T-ADMIN-EXP (MEDEXP-ROW-COUNT).
043000     MOVE ME-CLINICAL-EXP TO ME-T-CLINICAL-EXP (MEDEXP-ROW-COUNT).
043100     MOVE ME-ERROR-COSTS  TO ME-T-ERROR-COSTS (MEDEXP-ROW-COUNT).
043200     MOVE ME-OTHER-COSTS  TO ME-T-OTHER-COSTS (MEDEXP-ROW-COUNT).
043300 025-EXIT.
043400     EXIT.
043500
043600 030-LOAD-WORKFORC.
043700     MOVE "030-LOAD-WORKFORC" TO PARA-NAME.
043800     MOVE ZERO TO WORKFORC-ROW-COUNT.
043900     OPEN INPUT WORKFORC-FILE.
044000     IF WORKFORC-FOUND
044100        MOVE "Y" TO WORKFORC-AVAIL-SW
044200        PERFORM 035-READ-WORKFORC-ROW THRU 035-EXIT
044300                UNTIL NO-MORE-WORKFORC OR WORKFORC-ROW-COUNT = 47
044400        CLOSE WORKFORC-FILE
044500     ELSE
044600        MOVE "N" TO WORKFORC-AVAIL-SW.
044700 030-EXIT.
044800     EXIT.
044900
045000 035-READ-WORKFORC-ROW.
045100     MOVE "035-READ-WORKFORC-ROW" TO PARA-NAME.
045200     READ WORKFORC-FILE INTO WKFORC-RECORD-WS
045300         AT END
045400         MOVE "Y" TO WORKFORC-EOF-SW
045500         GO TO 035-EXIT
045600     END-READ.
045700
045800     ADD 1 TO WORKFORC-ROW-COUNT.
045900     MOVE WF-PREF-ID       TO WF-T-PREF-ID (WORKFORC-ROW-COUNT).
046000     MOVE WF-PREF-NAME     TO WF-T-PREF-NAME (WORKFORC-ROW-COUNT).
046100     MOVE WF-TOTAL-WORKERS TO WF-T-TOTAL-WORKERS
046200                               (WORKFORC-ROW-COUNT).
046300     MOVE WF-DOCTORS       TO WF-T-DOCTORS (WORKFORC-ROW-COUNT).
046400     MOVE WF-NURSES        TO WF-T-NURSES (WORKFORC-ROW-COUNT).
046500     MOVE WF-ADMIN-WORKERS TO WF-T-ADMIN-WORKERS
046600                               (WORKFORC-ROW-COUNT).
046700     MOVE WF-OTHER-CLINICAL TO WF-T-OTHER-CLINICAL
046800                               (WORKFORC-ROW-COUNT).
046900     ADD WF-TOTAL-WORKERS TO WS-SUM-WORKERS.
047000 035-EXIT.
047100     EXIT.
047200
047300 040-LOAD-ADMCST.
047400     MOVE "040-LOAD-ADMCST" TO PARA-NAME.
047500     MOVE ZERO TO ADMCST-ROW-COUNT.
047600     OPEN INPUT ADMCOST-FILE.
047700     IF ADMCOST-FOUND
047800        MOVE "Y" TO ADMCOST-AVAIL-SW
047900        PERFORM 045-READ-ADMCST-ROW THRU 045-EXIT
048000                UNTIL NO-MORE-ADMCOST OR ADMCST-ROW-COUNT = 500
048100        CLOSE ADMCOST-FILE
048200     ELSE
048300        MOVE "N" TO ADMCOST-AVAIL-SW.
048400 040-EXIT.
048500     EXIT.
048600
048700 045-READ-ADMCST-ROW.
048800     MOVE "045-READ-ADMCST-ROW" TO PARA-NAME.
048900     READ ADMCOST-FILE INTO ADMCST-RECORD-WS
049000         AT END
049100         MOVE "Y" TO ADMCOST-EOF-SW
049200         GO TO 045-EXIT
049300     END-READ.
049400
049500     ADD 1 TO ADMCST-ROW-COUNT.
049600     MOVE AC-HOSPITAL-ID       TO AC-T-HOSPITAL-ID (ADMCST-ROW-COUNT).
049700     MOVE AC-SIZE-CAT          TO AC-T-SIZE-CAT (ADMCST-ROW-COUNT).
049800     MOVE AC-BED-COUNT         TO AC-T-BED-COUNT (ADMCST-ROW-COUNT).
049900     MOVE AC-ADMIN-PCT         TO AC-T-ADMIN-PCT (ADMCST-ROW-COUNT).
050000     MOVE AC-HOURS-PER-PATIENT TO AC-T-HOURS-PER-PATIENT
050100                                   (ADMCST-ROW-COUNT).
050200     MOVE AC-PROC-TIME         TO AC-T-PROC-TIME (ADMCST-ROW-COUNT).
050300     MOVE AC-ERROR-RATE        TO AC-T-ERROR-RATE (ADMCST-ROW-COUNT).
050400     MOVE AC-MONTHLY-PATIENTS  TO AC-T-MONTHLY-PATIENTS
050500                                   (ADMCST-ROW-COUNT).
050600     MOVE AC-ADMIN-STAFF       TO AC-T-ADMIN-STAFF (ADMCST-ROW-COUNT).
050700
050800     ADD AC-HOURS-PER-PATIENT TO WS-SUM-HOURS.
050900     ADD AC-PROC-TIME         TO WS-SUM-PROC.
051000     ADD AC-ERROR-RATE        TO WS-SUM-ERR-RATE.
051100 045-EXIT.
051200     EXIT.
051300
051400 050-LOAD-PATVOL.
051500     MOVE "050-LOAD-PATVOL" TO PARA-NAME.
051600     MOVE ZERO TO PATVOL-ROW-COUNT.
051700     OPEN INPUT PATVOL-FILE.
051800     IF PATVOL-FOUND
051900        MOVE "Y" TO PATVOL-AVAIL-SW
052000        PERFORM 055-READ-PATVOL-ROW THRU 055-EXIT
052100                UNTIL NO-MORE-PATVOL OR PATVOL-ROW-COUNT = 47
052200        CLOSE PATVOL-FILE
052300     ELSE
052400        MOVE "N" TO PATVOL-AVAIL-SW.
052500 050-EXIT.
052600     EXIT.
052700
052800 055-READ-PATVOL-ROW.
052900     MOVE "055-READ-PATVOL-ROW" TO PARA-NAME.
053000     READ PATVOL-FILE INTO PATVOL-RECORD-WS
053100         AT END
053200         MOVE "Y" TO PATVOL-EOF-SW
053300         GO TO 055-EXIT
053400     END-READ.
053500
053600     ADD 1 TO PATVOL-ROW-COUNT.
053700     MOVE PV-PREF-ID          TO PV-T-PREF-ID (PATVOL-ROW-COUNT).
053800     MOVE PV-PREF-NAME        TO PV-T-PREF-NAME (PATVOL-ROW-COUNT).
053900     MOVE PV-YEAR              TO PV-T-YEAR (PATVOL-ROW-COUNT).
054000     MOVE PV-TOTAL-PATIENTS    TO PV-T-TOTAL-PATIENTS
054100                                   (PATVOL-ROW-COUNT).
054200     MOVE PV-OUTPATIENT-VISITS TO PV-T-OUTPATIENT-VISITS
054300                                   (PATVOL-ROW-COUNT).
054400     MOVE PV-INPATIENT-ADM     TO PV-T-INPATIENT-ADM
054500                                   (PATVOL-ROW-COUNT).
054600     MOVE PV-EMERGENCY-VISITS  TO PV-T-EMERGENCY-VISITS
054700                                   (PATVOL-ROW-COUNT).
054800     ADD PV-TOTAL-PATIENTS TO WS-SUM-PATIENTS.
054900 055-EXIT.
055000     EXIT.
055100
055200 060-LOAD-AICOST.
055300     MOVE "060-LOAD-AICOST" TO PARA-NAME.
055400     MOVE ZERO TO AICOST-ROW-COUNT.
055500     OPEN INPUT AICOST-FILE.
055600     IF AICOST-FOUND
055700        MOVE "Y" TO AICOST-AVAIL-SW
055800        PERFORM 065-READ-AICOST-ROW THRU 065-EXIT
055900                UNTIL NO-MORE-AICOST OR AICOST-ROW-COUNT = 3
056000        CLOSE AICOST-FILE
056100     ELSE
056200        MOVE "N" TO AICOST-AVAIL-SW.
056300 060-EXIT.
056400     EXIT.
056500
056600 065-READ-AICOST-ROW.
056700     MOVE "065-READ-AICOST-ROW" TO PARA-NAME.
056800     READ AICOST-FILE INTO AICOST-RECORD-WS
056900         AT END
057000         MOVE "Y" TO AICOST-EOF-SW
057100         GO TO 065-EXIT
057200     END-READ.
057300
057400     ADD 1 TO AICOST-ROW-COUNT.
057500     MOVE AI-PHASE-NAME      TO AI-T-PHASE-NAME (AICOST-ROW-COUNT).
057600     MOVE AI-DURATION-MONTHS TO AI-T-DURATION-MONTHS
057700                                 (AICOST-ROW-COUNT).
057800     MOVE AI-UPFRONT-COST    TO AI-T-UPFRONT-COST (AICOST-ROW-COUNT).
057900     MOVE AI-ANNUAL-MAINT    TO AI-T-ANNUAL-MAINT (AICOST-ROW-COUNT).
058000     MOVE AI-TRAINING-COST   TO AI-T-TRAINING-COST
058100                                 (AICOST-ROW-COUNT).
058200     MOVE AI-STAFF-REQUIRED  TO AI-T-STAFF-REQUIRED
058300                                 (AICOST-ROW-COUNT).
058400     MOVE AI-HOSPITALS-COVERED TO AI-T-HOSPITALS-COVERED
058500                                 (AICOST-ROW-COUNT).
058600
058700     ADD AI-UPFRONT-COST TO WS-SUM-AI-UPFRONT.
058800     ADD AI-ANNUAL-MAINT TO WS-SUM-AI-MAINT.
058900 065-EXIT.
059000     EXIT.
059100
059200******************************************************************
059300* 100-MAINLINE - THE FIVE BASELINE PRODUCTIVITY METRICS.  EACH    *
059400*     PARAGRAPH FALLS BACK TO ITS OWN PUBLISHED DEFAULT WHEN THE  *
059500*     SUPPORTING INPUT FILE WAS NOT FOUND - SEE THE CHANGE LOG.   *
059600******************************************************************
059700 100-MAINLINE.
059800     MOVE "100-MAINLINE" TO PARA-NAME.
059900     PERFORM 110-CALC-ADMIN-HOURS  THRU 110-EXIT.
060000     PERFORM 120-CALC-PROC-TIME    THRU 120-EXIT.
060100     PERFORM 130-CALC-ERROR-RATE   THRU 130-EXIT.
060200     PERFORM 140-CALC-PTS-PER-WKR  THRU 140-EXIT.
060300     PERFORM 150-CALC-COST-PER-PT  THRU 150-EXIT.
060400 100-EXIT.
060500     EXIT.
060600
060700 110-CALC-ADMIN-HOURS.
060800     MOVE "110-CALC-ADMIN-HOURS" TO PARA-NAME.
060900     IF ADMCOST-AVAILABLE AND ADMCST-ROW-COUNT NOT = ZERO
061000        COMPUTE BL-ADMIN-HOURS-PER-PT ROUNDED =
061100            WS-SUM-HOURS / ADMCST-ROW-COUNT
061200     ELSE
061300        MOVE 2.000000 TO BL-ADMIN-HOURS-PER-PT.
061400 110-EXIT.
061500     EXIT.
061600
061700 120-CALC-PROC-TIME.
061800     MOVE "120-CALC-PROC-TIME" TO PARA-NAME.
061900     IF ADMCOST-AVAILABLE AND ADMCST-ROW-COUNT NOT = ZERO
062000        COMPUTE BL-PROC-TIME-HOURS ROUNDED =
062100            WS-SUM-PROC / ADMCST-ROW-COUNT
062200     ELSE
062300        MOVE 4.000000 TO BL-PROC-TIME-HOURS.
062400 120-EXIT.
062500     EXIT.
062600
062700 130-CALC-ERROR-RATE.
062800     MOVE "130-CALC-ERROR-RATE" TO PARA-NAME.
062900     IF ADMCOST-AVAILABLE AND ADMCST-ROW-COUNT NOT = ZERO
063000        COMPUTE BL-BILLING-ERROR-RATE ROUNDED =
063100            WS-SUM-ERR-RATE / ADMCST-ROW-COUNT
063200     ELSE
063300        MOVE .025000 TO BL-BILLING-ERROR-RATE.
063400 130-EXIT.
063500     EXIT.
063600
063700 140-CALC-PTS-PER-WKR.
063800     MOVE "140-CALC-PTS-PER-WKR" TO PARA-NAME.
063900     IF WORKFORC-AVAILABLE AND PATVOL-AVAILABLE
064000                            AND WS-SUM-WORKERS NOT = ZERO
064100        COMPUTE BL-PATIENTS-PER-WORKER ROUNDED =
064200            WS-SUM-PATIENTS / WS-SUM-WORKERS
064300     ELSE
064400        MOVE 20.000000 TO BL-PATIENTS-PER-WORKER.
064500 140-EXIT.
064600     EXIT.
064700
064800 150-CALC-COST-PER-PT.
064900     MOVE "150-CALC-COST-PER-PT" TO PARA-NAME.
065000     MOVE WS-SUM-PATIENTS TO WS-COST-DIVISOR.
065100     IF WS-COST-DIVISOR = ZERO
065200        MOVE CN-ANNUAL-PATIENTS TO WS-COST-DIVISOR.
065300
065400     IF MEDEXP-AVAILABLE
065500        MOVE ME-T-TOTAL-EXP (1) TO WS-HOLD-TOTAL-EXP
065600     ELSE
065700        MOVE 45000000000000 TO WS-HOLD-TOTAL-EXP.
065800
065900     COMPUTE BL-COST-PER-PATIENT ROUNDED =
066000         WS-HOLD-TOTAL-EXP / WS-COST-DIVISOR.
066100 150-EXIT.
066200     EXIT.
066300
066400******************************************************************
066500* 200-CALL-AICALC - DEFAULT AI IMPROVEMENT FACTOR SET, PER THE    *
066600*     AI PROGRAMME OFFICE FORMULA SHEET.  SETS THE ROI TOTALS     *
066700*     FROM THE AICOST TABLE (OR THE PUBLISHED DEFAULTS) BEFORE    *
066800*     CALLING - AICALC DOES NOT TOTAL THE PHASE TABLE ITSELF.     *
066900******************************************************************
067000 200-CALL-AICALC.
067100     MOVE "200-CALL-AICALC" TO PARA-NAME.
067200     PERFORM 210-CALC-AI-TOTALS THRU 210-EXIT.
067300
067400     MOVE .5200 TO FC-ADMIN-EFFICIENCY.
067500     MOVE .7500 TO FC-PROC-SPEED.
067600     MOVE .7600 TO FC-ERROR-REDUCTION.
067700     MOVE .2400 TO FC-THROUGHPUT-INCR.
067800     MOVE .0710 TO FC-COST-REDUCTION.
067900
068000     CALL "AICALC" USING WS-BASELINE-METRICS, WS-AI-FACTOR-SET,
068100          WS-AI-METRICS, WS-SAVINGS, WS-ROI-SCHEDULE,
068200          WS-ROI-TOTALS, AICALC-RETURN-CD.
068300 200-EXIT.
068400     EXIT.
068500
068600 210-CALC-AI-TOTALS.
068700     MOVE "210-CALC-AI-TOTALS" TO PARA-NAME.
068800     IF AICOST-AVAILABLE AND AICOST-ROW-COUNT NOT = ZERO
068900        MOVE WS-SUM-AI-UPFRONT TO RT-UPFRONT-COST
069000        MOVE WS-SUM-AI-MAINT   TO RT-ANNUAL-MAINT
069100     ELSE
069200        MOVE 3000000000000 TO RT-UPFRONT-COST
069300        MOVE 600000000000  TO RT-ANNUAL-MAINT.
069400 210-EXIT.
069500     EXIT.
069600
069700******************************************************************
069800* 300-CALL-AISCENAR - RE-RUNS THE FOUR NAMED SCENARIOS AGAINST    *
069900*     THE SAME BASELINE METRICS AND ROI TOTALS THIS PROGRAM       *
070000*     ALREADY COMPUTED - NO FILE I/O IN THAT SUBPROGRAM.           *
070100******************************************************************
070200 300-CALL-AISCENAR.
070300     MOVE "300-CALL-AISCENAR" TO PARA-NAME.
070400     MOVE WS-BASELINE-METRICS TO WS-SP-BASELINE-METRICS.
070500     MOVE RT-UPFRONT-COST     TO WS-SP-UPFRONT-COST.
070600     MOVE RT-ANNUAL-MAINT     TO WS-SP-ANNUAL-MAINT.
070700
070800     CALL "AISCENAR" USING WS-SCENAR-PASS, SCEN-SUMMARY-TABLE,
070900          AISCENAR-RETURN-CD.
071000 300-EXIT.
071100     EXIT.
071200
071300******************************************************************
071400* 400-WRITE-REPORT - THE SIX REPORT SECTIONS, IN ORDER.           *
071500******************************************************************
071600 400-WRITE-REPORT.
071700     MOVE "400-WRITE-REPORT" TO PARA-NAME.
071800     PERFORM 410-WRITE-HDR       THRU 410-EXIT.
071900     PERFORM 420-WRITE-METRICS   THRU 420-EXIT.
072000     PERFORM 430-WRITE-SAVINGS   THRU 430-EXIT.
072100     PERFORM 440-WRITE-ROI       THRU 440-EXIT.
072200     PERFORM 450-WRITE-SCENARIOS THRU 450-EXIT.
072300     PERFORM 460-WRITE-TAKEAWAYS THRU 460-EXIT.
072400 400-EXIT.
072500     EXIT.
072600
072700 410-WRITE-HDR.
072800     MOVE "410-WRITE-HDR" TO PARA-NAME.
072900     MOVE WS-CURR-MM TO RPT-RUN-DATE-O (1:2).
073000     MOVE "/"        TO RPT-RUN-DATE-O (3:1).
073100     MOVE WS-CURR-DD TO RPT-RUN-DATE-O (4:2).
073200     MOVE "/"        TO RPT-RUN-DATE-O (6:1).
073300     MOVE WS-CURR-YY TO RPT-RUN-DATE-O (7:2).
073400
073500     WRITE REPORT-REC FROM WS-RPT-HDR-LINE.
073600     WRITE REPORT-REC FROM WS-RPT-BLANK-LINE.
073700 410-EXIT.
073800     EXIT.
073900
074000******************************************************************
074100* 420-WRITE-METRICS - BASELINE VS AI-ENHANCED, ONE LINE PER       *
074200*     METRIC, WITH THE BILLING ERROR RATE SHOWN AS A PERCENT.     *
074300*     PCT IMPROVE IS THE MAGNITUDE OF THE CHANGE, NOT SIGNED.     *
074400******************************************************************
074500 420-WRITE-METRICS.
074600     MOVE "420-WRITE-METRICS" TO PARA-NAME.
074700     MOVE "BASELINE VS AI-ENHANCED PRODUCTIVITY METRICS"
074800         TO RPT-SEC-TITLE-O.
074900     WRITE REPORT-REC FROM WS-RPT-SEC-TITLE-LINE.
075000     WRITE REPORT-REC FROM WS-RPT-METRIC-HDR-LINE.
075100
075200     MOVE "ADMIN HOURS PER PATIENT" TO RPT-METRIC-NAME-O.
075300     MOVE BL-ADMIN-HOURS-PER-PT     TO RPT-METRIC-BASE-O.
075400     MOVE AE-ADMIN-HOURS-PER-PT     TO RPT-METRIC-AI-O.
075500     COMPUTE WS-PCT-HOLD ROUNDED =
075600         (BL-ADMIN-HOURS-PER-PT - AE-ADMIN-HOURS-PER-PT)
075700         / BL-ADMIN-HOURS-PER-PT * 100.
075800     MOVE WS-PCT-HOLD TO RPT-METRIC-PCT-O.
075900     WRITE REPORT-REC FROM WS-RPT-METRIC-LINE.
076000
076100     MOVE "PROCESSING TIME HOURS" TO RPT-METRIC-NAME-O.
076200     MOVE BL-PROC-TIME-HOURS      TO RPT-METRIC-BASE-O.
076300     MOVE AE-PROC-TIME-HOURS      TO RPT-METRIC-AI-O.
076400     COMPUTE WS-PCT-HOLD ROUNDED =
076500         (BL-PROC-TIME-HOURS - AE-PROC-TIME-HOURS)
076600         / BL-PROC-TIME-HOURS * 100.
076700     MOVE WS-PCT-HOLD TO RPT-METRIC-PCT-O.
076800     WRITE REPORT-REC FROM WS-RPT-METRIC-LINE.
076900
077000     MOVE "BILLING ERROR RATE PCT" TO RPT-METRIC-NAME-O.
077100     COMPUTE RPT-METRIC-BASE-O ROUNDED = BL-BILLING-ERROR-RATE * 100.
077200     COMPUTE RPT-METRIC-AI-O ROUNDED = AE-BILLING-ERROR-RATE * 100.
077300     COMPUTE WS-PCT-HOLD ROUNDED =
077400         (BL-BILLING-ERROR-RATE - AE-BILLING-ERROR-RATE)
077500         / BL-BILLING-ERROR-RATE * 100.
077600     MOVE WS-PCT-HOLD TO RPT-METRIC-PCT-O.
077700     WRITE REPORT-REC FROM WS-RPT-METRIC-LINE.
077800
077900     MOVE "PATIENTS PER WORKER" TO RPT-METRIC-NAME-O.
078000     MOVE BL-PATIENTS-PER-WORKER TO RPT-METRIC-BASE-O.
078100     MOVE AE-PATIENTS-PER-WORKER TO RPT-METRIC-AI-O.
078200     COMPUTE WS-PCT-HOLD ROUNDED =
078300         (AE-PATIENTS-PER-WORKER - BL-PATIENTS-PER-WORKER)
078400         / BL-PATIENTS-PER-WORKER * 100.
078500     MOVE WS-PCT-HOLD TO RPT-METRIC-PCT-O.
078600     WRITE REPORT-REC FROM WS-RPT-METRIC-LINE.
078700
078800     MOVE "COST PER PATIENT YEN" TO RPT-METRIC-NAME-O.
078900     MOVE BL-COST-PER-PATIENT TO RPT-METRIC-BASE-O.
079000     MOVE AE-COST-PER-PATIENT TO RPT-METRIC-AI-O.
079100     COMPUTE WS-PCT-HOLD ROUNDED =
079200         (BL-COST-PER-PATIENT - AE-COST-PER-PATIENT)
079300         / BL-COST-PER-PATIENT * 100.
079400     MOVE WS-PCT-HOLD TO RPT-METRIC-PCT-O.
079500     WRITE REPORT-REC FROM WS-RPT-METRIC-LINE.
079600
079700     WRITE REPORT-REC FROM WS-RPT-BLANK-LINE.
079800 420-EXIT.
079900     EXIT.
080000
080100******************************************************************
080200* 430-WRITE-SAVINGS - FOUR CATEGORIES PLUS THE TOTAL, FROM THE    *
080300*     SV-CAT-NAME/SV-AMOUNT ARRAYS AICALC BUILT ALONGSIDE THE     *
080400*     NAMED SAVINGS FIELDS - ONE PERFORM VARYING FOR ALL FIVE.    *
080500******************************************************************
080600 430-WRITE-SAVINGS.
080700     MOVE "430-WRITE-SAVINGS" TO PARA-NAME.
080800     MOVE "ANNUAL SAVINGS BREAKDOWN" TO RPT-SEC-TITLE-O.
080900     WRITE REPORT-REC FROM WS-RPT-SEC-TITLE-LINE.
081000
081100     PERFORM 435-WRITE-ONE-SAVE-LINE THRU 435-EXIT
081200             VARYING SV-SUB FROM 1 BY 1 UNTIL SV-SUB > 5.
081300
081400     WRITE REPORT-REC FROM WS-RPT-BLANK-LINE.
081500 430-EXIT.
081600     EXIT.
081700
081800 435-WRITE-ONE-SAVE-LINE.
081900     MOVE "435-WRITE-ONE-SAVE-LINE" TO PARA-NAME.
082000     MOVE SV-CAT-NAME (SV-SUB) TO RPT-SAVE-CAT-O.
082100     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
082200         SV-AMOUNT (SV-SUB) / 1000000000000.
082300     MOVE WS-TRILLIONS-HOLD TO RPT-SAVE-AMT-O.
082400     WRITE REPORT-REC FROM WS-RPT-SAVINGS-LINE.
082500 435-EXIT.
082600     EXIT.
082700
082800******************************************************************
082900* 440-WRITE-ROI - TOTALS LINE, THEN ONE DETAIL LINE PER YEAR OF   *
083000*     THE FIVE YEAR SCHEDULE AICALC RETURNED.                     *
083100******************************************************************
083200 440-WRITE-ROI.
083300     MOVE "440-WRITE-ROI" TO PARA-NAME.
083400     MOVE "ROI ANALYSIS - FIVE YEAR PROJECTION" TO RPT-SEC-TITLE-O.
083500     WRITE REPORT-REC FROM WS-RPT-SEC-TITLE-LINE.
083600
083700     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
083800         RT-TOTAL-INVESTMENT / 1000000000000.
083900     MOVE WS-TRILLIONS-HOLD TO RPT-ROI-INVEST-O.
084000     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
084100         RT-NET-BENEFIT / 1000000000000.
084200     MOVE WS-TRILLIONS-HOLD TO RPT-ROI-NETBEN-O.
084300     MOVE RT-TOTAL-ROI-PCT TO RPT-ROI-PCT-O.
084400     MOVE RT-PAYBACK-YEAR TO RPT-ROI-PAYBACK-O.
084500     WRITE REPORT-REC FROM WS-RPT-ROI-TOTALS-LINE.
084600
084700     WRITE REPORT-REC FROM WS-RPT-ROI-HDR-LINE.
084800
084900     PERFORM 445-WRITE-ONE-ROI-LINE THRU 445-EXIT
085000             VARYING ROI-PRT-SUB FROM 1 BY 1
085100             UNTIL ROI-PRT-SUB > 5.
085200
085300     WRITE REPORT-REC FROM WS-RPT-BLANK-LINE.
085400 440-EXIT.
085500     EXIT.
085600
085700 445-WRITE-ONE-ROI-LINE.
085800     MOVE "445-WRITE-ONE-ROI-LINE" TO PARA-NAME.
085900     MOVE RY-YEAR (ROI-PRT-SUB) TO RPT-ROIY-YEAR-O.
086000     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
086100         RY-SAVINGS (ROI-PRT-SUB) / 1000000000000.
086200     MOVE WS-TRILLIONS-HOLD TO RPT-ROIY-SAVINGS-O.
086300     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
086400         RY-COSTS (ROI-PRT-SUB) / 1000000000000.
086500     MOVE WS-TRILLIONS-HOLD TO RPT-ROIY-COSTS-O.
086600     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
086700         RY-NET-BENEFIT (ROI-PRT-SUB) / 1000000000000.
086800     MOVE WS-TRILLIONS-HOLD TO RPT-ROIY-NETBEN-O.
086900     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
087000         RY-CUMULATIVE-NET (ROI-PRT-SUB) / 1000000000000.
087100     MOVE WS-TRILLIONS-HOLD TO RPT-ROIY-CUMNET-O.
087200     MOVE RY-ROI-PCT (ROI-PRT-SUB) TO RPT-ROIY-PCT-O.
087300     WRITE REPORT-REC FROM WS-RPT-ROI-DETAIL-LINE.
087400 445-EXIT.
087500     EXIT.
087600
087700******************************************************************
087800* 450-WRITE-SCENARIOS - ONE LINE PER NAMED SCENARIO, FROM THE     *
087900*     SUMMARY TABLE AISCENAR FILLED IN.                           *
088000******************************************************************
088100 450-WRITE-SCENARIOS.
088200     MOVE "450-WRITE-SCENARIOS" TO PARA-NAME.
088300     MOVE "SCENARIO COMPARISON" TO RPT-SEC-TITLE-O.
088400     WRITE REPORT-REC FROM WS-RPT-SEC-TITLE-LINE.
088500     WRITE REPORT-REC FROM WS-RPT-SCEN-HDR-LINE.
088600
088700     PERFORM 455-WRITE-ONE-SCEN-LINE THRU 455-EXIT
088800             VARYING SCN-PRT-SUB FROM 1 BY 1
088900             UNTIL SCN-PRT-SUB > 4.
089000
089100     WRITE REPORT-REC FROM WS-RPT-BLANK-LINE.
089200 450-EXIT.
089300     EXIT.
089400
089500 455-WRITE-ONE-SCEN-LINE.
089600     MOVE "455-WRITE-ONE-SCEN-LINE" TO PARA-NAME.
089700     MOVE SC-SCEN-NAME (SCN-PRT-SUB) TO RPT-SCEN-NAME-O.
089800     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
089900         SC-ANNUAL-SAVINGS (SCN-PRT-SUB) / 1000000000000.
090000     MOVE WS-TRILLIONS-HOLD TO RPT-SCEN-SAVE-O.
090100     MOVE SC-TOTAL-ROI-PCT (SCN-PRT-SUB) TO RPT-SCEN-ROI-O.
090200     MOVE SC-PAYBACK-YEAR (SCN-PRT-SUB) TO RPT-SCEN-PAYBK-O.
090300     WRITE REPORT-REC FROM WS-RPT-SCEN-LINE.
090400 455-EXIT.
090500     EXIT.
090600
090700******************************************************************
090800* 460-WRITE-TAKEAWAYS - ANNUAL SAVINGS, FIVE YEAR ROI, PAYBACK,   *
090900*     AND THE THREE HEADLINE IMPROVEMENT FIGURES FROM THE ACTIVE  *
091000*     DEFAULT FACTOR SET, EXPRESSED AS WHOLE PERCENT POINTS.      *
091100******************************************************************
091200 460-WRITE-TAKEAWAYS.
091300     MOVE "460-WRITE-TAKEAWAYS" TO PARA-NAME.
091400     MOVE "KEY TAKEAWAYS" TO RPT-SEC-TITLE-O.
091500     WRITE REPORT-REC FROM WS-RPT-SEC-TITLE-LINE.
091600
091700     COMPUTE WS-TRILLIONS-HOLD ROUNDED =
091800         SV-TOTAL-ANNUAL-SAVINGS / 1000000000000.
091900     MOVE WS-TRILLIONS-HOLD TO RPT-TAKE-SAVE-O.
092000     MOVE RT-TOTAL-ROI-PCT  TO RPT-TAKE-ROI-O.
092100     WRITE REPORT-REC FROM WS-RPT-TAKE-LINE-1.
092200
092300     MOVE RT-PAYBACK-YEAR TO RPT-TAKE-PAYBK-O.
092400     WRITE REPORT-REC FROM WS-RPT-TAKE-LINE-2.
092500
092600     COMPUTE RPT-TAKE-ADMIN-O ROUNDED =
092700         FC-ADMIN-EFFICIENCY * 100 * -1.
092800     COMPUTE RPT-TAKE-ERR-O ROUNDED =
092900         FC-ERROR-REDUCTION * 100 * -1.
093000     COMPUTE RPT-TAKE-THRU-O ROUNDED =
093100         FC-THROUGHPUT-INCR * 100.
093200     WRITE REPORT-REC FROM WS-RPT-TAKE-LINE-3.
093300     WRITE REPORT-REC FROM WS-RPT-BLANK-LINE.
093400 460-EXIT.
093500     EXIT.
093600
093700******************************************************************
093800* 900-CLEANUP - CLOSE THE REPORT AND END THE STEP.                *
093900******************************************************************
094000 900-CLEANUP.
094100     MOVE "900-CLEANUP" TO PARA-NAME.
094200     CLOSE REPORT-FILE.
094300     DISPLAY "******** NORMAL END OF JOB AIANLYZE ********".
094400 900-EXIT.
094500     EXIT.
