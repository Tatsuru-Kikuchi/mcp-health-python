000100******************************************************************
000200* AIAICOST    -  AI IMPLEMENTATION COST RECORD LAYOUT            *
000300*               ONE ROW PER ROLL-OUT PHASE, 3 ROWS, PHASE ORDER  *
000400*               FILE AICOST (ai_costs.dat)                      *
000500******************************************************************
000600* SOURCE:   AI PROGRAMME OFFICE ROLL-OUT COST SCHEDULE           *
000700* BUILT BY: AIDATGEN WHEN THE COST SCHEDULE IS NOT SUPPLIED      *
000800******************************************************************
000900 01  AICOST-RECORD-WS.
001000     05  AI-PHASE-NAME               PIC X(30).
001100     05  AI-DURATION-MONTHS          PIC 9(2).
001200     05  AI-UPFRONT-COST             PIC 9(15).
001300     05  AI-ANNUAL-MAINT             PIC 9(15).
001400     05  AI-TRAINING-COST            PIC 9(15).
001500     05  AI-STAFF-REQUIRED           PIC 9(4).
001600     05  AI-HOSPITALS-COVERED        PIC 9(5).
001700     05  FILLER                      PIC X(10).
001800
001900******************************************************************
002000* IN-CORE TABLE OF ALL 3 ROLL-OUT PHASE ROWS - LOADED BY AIANLYZE*
002100* PARAGRAPH 060-LOAD-AICOST                                      *
002200******************************************************************
002300 01  AICOST-TABLE.
002400     05  AICOST-ROW  OCCURS 3 TIMES INDEXED BY AICOST-IDX.
002500         10  AI-T-PHASE-NAME         PIC X(30).
002600         10  AI-T-DURATION-MONTHS    PIC 9(2).
002700         10  AI-T-UPFRONT-COST       PIC 9(15).
002800         10  AI-T-ANNUAL-MAINT       PIC 9(15).
002900         10  AI-T-TRAINING-COST      PIC 9(15).
003000         10  AI-T-STAFF-REQUIRED     PIC 9(4).
003100         10  AI-T-HOSPITALS-COVERED  PIC 9(5).
003200         10  FILLER                 PIC X(10).
